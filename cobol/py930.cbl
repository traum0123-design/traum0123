000100*****************************************************************
000110*                                                               *
000120*              Withholding Tax Step Table Lookup                *
000130*        Greatest Wage Bracket Not Exceeding The Wage           *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             py930.
000210 author.                 R M Turner.
000220 installation.           Bureau Payroll Suite - Data Centre.
000230 date-written.           04/03/94.
000240 date-compiled.
000250 security.               Copyright (C) 1994-2026 & later, Bureau Payroll
000260                          Suite.  Distributed under the GNU General
000270                          Public License.  See the file COPYING.
000280*
000290*    Remarks.            Searches the in-memory withholding step table
000300*                        (built by py100 aa010 from the WHT-TABLE file)
000310*                        for the given dependents count, and returns
000320*                        the tax figure for the greatest bracket wage
000330*                        not exceeding the employee's wage.  Grew out
000340*                        of the old rate-table search used for the
000350*                        commission bands - same table shape, new
000360*                        table content.
000370*
000380*    Called Modules.     None.
000390*
000400*    Files used.         None - searches a table passed by reference
000410*                        from the caller's WHT-Table-Area.
000420*
000430*    Error messages used. None - a wage below every bracket for the
000440*                        dependents count simply returns zero tax,
000450*                        this is not treated as an error.
000460*
000470* Change Log:
000480* 04/03/94 rmt - 1.0 Created for the commission rate band search.
000490* 11/08/96 vbc -  .1 Table size raised from 200 to 500 entries.
000500* 22/01/99 rmt -  .2 Y2K review - no date fields in this module,
000510*                    no changes required.
000520* 30/09/11 vbc -  .3 Migration to Open Cobol v3.00.00.
000530* 16/04/24 vbc          Copyright notice update superseding all
000540*                        previous notices.
000550* 14/11/25 kmp - 1.0.00 Rebuilt for the Korean withholding tax step
000560*                        table - now keyed on dependents and wage
000570*                        rather than commission band code.
000580* 22/11/25 kmp -    .01 Entries for a dependents count not present
000590*                       in the table now fall through to zero tax
000600*                       instead of re-using the last dependents
000610*                       group searched.
000620* 07/12/25 kmp -    .02 Table-Count of zero now returns zero tax
000630*                       immediately rather than running the loop.
000640* 02/02/26 kmp -    .03 Search loop taken out of line onto ab000
000650*                       itself, and a cell-by-cell trace line added,
000660*                       to match this Data Centre's standing rule
000670*                       against a perform paragraph closed inline.
000680*
000690*************************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* These files and programs are part of the Bureau Payroll Suite and are
000740* Copyright (c) 1994-2026 & later, the copyright holder named above.
000750*
000760* This program is free software; you can redistribute it and/or modify
000770* it under the terms of the GNU General Public License as published by
000780* the Free Software Foundation; version 3 and later.
000790*
000800* Distributed in the hope that it will be useful, but WITHOUT ANY
000810* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850*************************************************************************
000860*
000870 environment             division.
000880*================================
000890*
000900 configuration           section.
000910 special-names.
000920     class Wage-Digits is "0123456789".
000930*
000940 input-output            section.
000950 file-control.
000960 data                    division.
000970*================================
000980*
000990 file section.
001000 working-storage section.
001010*-----------------------
001020 77  Prog-Name               pic x(15) value "PY930 (1.0.03)".
001030 77  WS-Best-Tax              pic 9(9)      comp-3 value zero.
001040 77  WS-Best-Wage             pic 9(9)      comp-3 value zero.
001050 77  WS-Found-Any             pic x         value "N".
001060     88  WS-Found-A-Bracket                value "Y".
001070*
001080* Debug snapshot of the winning cell, split sign/digits purely so a
001090* trace display can print it the way the print spool always has -
001100* same trick used in py910's testing switch.
001110*
001120 01  WS-Best-Tax-Snap         pic s9(9).
001130 01  WS-Best-Tax-Sign-Digits redefines WS-Best-Tax-Snap.
001140     03  WS-Best-Tax-Sign     pic x.
001150     03  WS-Best-Tax-Digits   pic 9(9).
001160*
001170* First/last split of the incoming wage - kept as a redefinition of
001180* the linkage wage so the trace line (below) can show millions and
001190* the remainder separately without a second moves-and-divides step.
001200*
001210 01  WS-Wage-Save              pic 9(9).
001220 01  WS-Wage-Parts redefines WS-Wage-Save.
001230     03  WS-Wage-Millions      pic 9(3).
001240     03  WS-Wage-Rest          pic 9(6).
001250*
001260 01  WS-Testing-Switch         pic x         value "N".
001270     88  sw-Testing                          value "Y".
001280*
001290* Same millions/remainder split as WS-Wage-Save above, taken of the
001300* bracket wage currently under test so a cell-by-cell trace line
001310* reads the same way the wage-in trace does.
001320*
001330 01  WS-Cell-Wage-Save         pic 9(9).
001340 01  WS-Cell-Wage-Parts redefines WS-Cell-Wage-Save.
001350     03  WS-Cell-Wage-Millions pic 9(3).
001360     03  WS-Cell-Wage-Rest     pic 9(6).
001370*
001380 linkage section.
001390*==============
001400*
001410**********
001420* py930  *
001430**********
001440*
001450 01  L-WHT-Table-Count       pic 9(4)      comp.
001460 01  L-WHT-Table-Entry       occurs 500 times
001470                              indexed by L-WHT-Ix.
001480     03  L-WT-Dependents     pic 9(2).
001490     03  L-WT-Wage           pic 9(9).
001500     03  L-WT-Tax            pic 9(9).
001510 01  L-Search-Dependents     pic 9(2).
001520 01  L-Search-Wage           pic 9(9).
001530 01  L-Search-Result-Tax     pic 9(9).
001540*
001550 procedure  division using L-WHT-Table-Count
001560                           L-WHT-Table-Entry
001570                           L-Search-Dependents
001580                           L-Search-Wage
001590                           L-Search-Result-Tax.
001600*=========================================
001610*
001620 aa000-Lookup-Tax             section.
001630*************************************
001640*
001650     move     zero to WS-Best-Tax WS-Best-Wage.
001660     move     "N"  to WS-Found-Any.
001670*
001680     if       L-WHT-Table-Count = zero                            PY930-02
001690              move zero to L-Search-Result-Tax                    PY930-02
001700              go to aa000-Exit.                                   PY930-02
001710*
001720     if       sw-Testing
001730              move     L-Search-Wage to WS-Wage-Save
001740              display  "PY930 dep=" L-Search-Dependents
001750                       " wage=" WS-Wage-Millions "," WS-Wage-Rest.
001760*
001770     perform   ab000-Test-One-Cell
001780               varying L-WHT-Ix from 1 by 1
001790               until L-WHT-Ix > L-WHT-Table-Count.
001800*
001810     if       WS-Found-A-Bracket
001820              move WS-Best-Tax to L-Search-Result-Tax
001830     else
001840              move zero to L-Search-Result-Tax.
001850*
001860     if       sw-Testing
001870              move     WS-Best-Tax to WS-Best-Tax-Snap
001880              display  "PY930 result=" WS-Best-Tax-Sign
001890                       WS-Best-Tax-Digits.
001900*
001910 aa000-Exit.
001920     goback.
001930*
001940 ab000-Test-One-Cell          section.
001950*************************************
001960*
001970*    A cell qualifies when its dependents count matches the wanted
001980*    count and its bracket wage does not exceed the employee's
001990*    wage - of those, we keep the one with the greatest bracket
002000*    wage seen so far, the table need not be perfectly ordered
002010*    within a dependents group for this to work.
002020*
002030     if       L-WT-Dependents (L-WHT-Ix) not = L-Search-Dependents
002040              go to ab000-Exit.
002050*
002060     if       L-WT-Wage (L-WHT-Ix) > L-Search-Wage
002070              go to ab000-Exit.
002080*
002090     if       sw-Testing
002100              move     L-WT-Wage (L-WHT-Ix) to WS-Cell-Wage-Save
002110              display  "PY930 cell dep=" L-WT-Dependents (L-WHT-Ix)
002120                       " wage=" WS-Cell-Wage-Millions ","
002130                       WS-Cell-Wage-Rest.
002140*
002150     if       (not WS-Found-A-Bracket)
002160              or L-WT-Wage (L-WHT-Ix) >= WS-Best-Wage
002170              move L-WT-Wage (L-WHT-Ix) to WS-Best-Wage
002180              move L-WT-Tax (L-WHT-Ix)  to WS-Best-Tax
002190              move "Y" to WS-Found-Any.
002200*
002210 ab000-Exit.
002220     exit     section.
002230*
