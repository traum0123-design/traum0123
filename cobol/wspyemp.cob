000100********************************************
000110*                                          *
000120*  Record Definition For Employee Payroll *
000130*           Input File (Client Feed)      *
000140*     One record per employee per month   *
000150********************************************
000160*  File size 200 bytes, fixed sequential.
000170*
000180* Fed to us monthly by each client company's own HR/payroll
000190* clerk, so field content is dirty - blanks, embedded commas
000200* in numeric-looking fields, odd date punctuation.  Normalised
000210* on the way in - see py100 ab030 / py700 ab020.
000220*
000230* 11/11/25 vbc - Created for the Korean statutory run.
000240* 19/11/25 vbc - Split Meal/Car allowance out of Extra-Allow as
000250*                these two carry their own tax-exempt limit.
000260* 02/12/25 kmp - Added Np-Base-Ovr for clients who supply their
000270*                own National Pension standard monthly wage.
000280* 14/01/26 kmp - Other-Deduct added, passed through unchanged.
000290*
000300 01  Employee-Pay-Record.
000310*    Emp-Code           - client employee code (사원코드)
000320     03  Emp-Code              pic x(10).
000330*    Emp-Name           - employee name (사원명)
000340     03  Emp-Name              pic x(20).
000350     03  Emp-Dept              pic x(10).
000360     03  Emp-Grade             pic x(10).
000370*    Dates below are ccyymmdd, zero means not present.
000380     03  Emp-Hire-Date         pic 9(8).
000390     03  Emp-Term-Date         pic 9(8).
000400     03  Emp-Leave-Start       pic 9(8).
000410     03  Emp-Leave-End         pic 9(8).
000420*    Dependents count (부양가족수); zero is treated as one.
000430     03  Emp-Dependents        pic 9(2).
000440*    Earning fields - basic pay + allowances.  Meal and Car
000450*    allowance each carry a 200,000 non-taxable exemption -
000460*    see py100 ac010.  Bonus is never prorated.
000470     03  Emp-Base-Salary       pic s9(9).
000480     03  Emp-Meal-Allow        pic s9(9).
000490     03  Emp-Car-Allow         pic s9(9).
000500     03  Emp-OT-Allow          pic s9(9).
000510     03  Emp-Bonus             pic s9(9).
000520     03  Emp-Extra-Allow       pic s9(9).
000530*    Np-Base-Ovr - explicit National Pension standard monthly
000540*    wage supplied by the client; zero means not supplied.
000550     03  Emp-NP-Base-Ovr       pic s9(9).
000560*    Other-Deduct - client-supplied deduction, passed through.
000570     03  Emp-Other-Deduct      pic s9(9).
000580     03  filler                pic x(44).
000590*
