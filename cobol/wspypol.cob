000100********************************************
000110*                                          *
000120*  Record Definition For Insurance /      *
000130*    Statutory Policy Parameter File      *
000140*     One record per statutory line       *
000150*     NPS / NHIS / LTC / EI / LOCALTAX    *
000160********************************************
000170*  File size 100 bytes.
000180*
000190* Optional file - a client only needs a record here to override
000200* one of our shipped defaults (new NPS ceiling at year end, a
000210* client with its own local-tax step, and so on).  Absent lines
000220* keep the default in WS-Policy-Table below.
000230*
000240* 14/11/25 vbc - Created.
000250* 22/12/25 kmp - Added 2025 NPS/NHIS ceiling overlay to defaults
000260*                after Head Office circular HO-25-118.
000270* 09/01/26 kmp - Round-Mode widened to x(10) - "half_down" did
000280*                not fit in x(6).
000290*
000300 01  Policy-Record.
000310     03  Pol-Line              pic x(8).
000320     03  Pol-Rate              pic 9v9(5).
000330     03  Pol-Min-Base          pic 9(9).
000340     03  Pol-Max-Base          pic 9(9).
000350     03  Pol-Round-Step        pic 9(4).
000360     03  Pol-Round-Mode        pic x(10).
000370     03  filler                pic x(54).
000380*
000390* Working policy table - loaded with shop defaults at aa010 of
000400* py100, then each Policy-File record read overlays the entry
000410* whose Pol-Line matches.  Subscripted 1 NPS, 2 NHIS, 3 LTC,
000420* 4 EI, 5 LOCALTAX - see 88-levels below.
000430*
000440 01  WS-Policy-Table.
000450     03  WS-Policy-Entry       occurs 5 times.
000460         05  WS-Pol-Line       pic x(8).
000470         05  WS-Pol-Rate       pic 9v9(5).
000480         05  WS-Pol-Min-Base   pic 9(9).
000490         05  WS-Pol-Max-Base   pic 9(9).
000500         05  WS-Pol-Rnd-Step   pic 9(4)      comp.
000510         05  WS-Pol-Rnd-Mode   pic x(10).
000520     03  filler                pic x(4).
000530*
000540 01  WS-Policy-Subs.
000550     03  WS-Pol-Ix             pic 9         comp.
000560     88  WS-Pol-Line-NPS       value 1.
000570     88  WS-Pol-Line-NHIS      value 2.
000580     88  WS-Pol-Line-LTC       value 3.
000590     88  WS-Pol-Line-EI        value 4.
000600     88  WS-Pol-Line-LOCALTAX  value 5.
000610     03  filler                pic x(3).
000620*
