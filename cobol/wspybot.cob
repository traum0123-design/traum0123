000100********************************************
000110*                                          *
000120*  Record Definition For Business-Income  *
000130*    Payment Output File                  *
000140*     One record per payee per payment    *
000150********************************************
000160*  File size 100 bytes, fixed sequential.
000170*
000180* Computed withholding result for one business-income payment,
000190* written by py700 ad000.  Bo-Pid-Masked replaces all but the
000200* last four digits of the payee ID with asterisks - the clear
000210* ID never reaches this file, see py700 ab020 masking logic.
000220* Bo- prefix used throughout, not Biz-, so this record's fields
000230* never collide unqualified with Biz-Inc-Record's own.
000240*
000250* 18/11/25 vbc - Created.
000260* 03/12/25 kmp - Added Bo-Total-Tax so client statements do
000270*                not have to add Bo-Tax + Bo-Local-Tax again.
000280* 21/12/25 kmp - Fields re-prefixed Bo- throughout - Biz-Amount
000290*                and Biz-Rate were clashing unqualified with
000300*                Biz-Inc-Record's fields of the same name once
000310*                both records sat in the one working program.
000320*
000330 01  Biz-Out-Record.
000340     03  Bo-Name               pic x(20).
000350     03  Bo-Pid-Masked         pic x(14).
000360     03  Bo-Amount             pic s9(9).
000370     03  Bo-Rate               pic 9(2).
000380     03  Bo-Tax                pic s9(9).
000390     03  Bo-Local-Tax          pic s9(9).
000400     03  Bo-Total-Tax          pic s9(9).
000410     03  Bo-Net                pic s9(9).
000420     03  filler                pic x(19).
000430*
