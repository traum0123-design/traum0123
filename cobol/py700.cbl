000100*****************************************************************
000110*                                                               *
000120*                Business-Income Withholding Run                *
000130*        Freelance / Contractor Payment Tax Deduction          *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             py700.
000210 author.                 R M Turner.
000220 installation.           Bureau Payroll Suite - Data Centre.
000230 date-written.           11/04/90.
000240 date-compiled.
000250 security.               Copyright (C) 1990-2026 & later, Bureau Payroll
000260                          Suite.  Distributed under the GNU General
000270                          Public License.  See the file COPYING.
000280*
000290*    Remarks.            One run per client company per month, quite
000300*                        separate from the main payroll run - freelance
000310*                        and contractor payments carry their own flat
000320*                        withholding, not a statutory deduction table.
000330*                        Reads BIZ-INC, works out withheld tax and
000340*                        local income tax on each payment, masks the
000350*                        payee ID before it is ever written to disk,
000360*                        writes BIZ-OUT and prints a totals line at
000370*                        the end.  Originally the old sundry-payments
000380*                        withholding job for casual UK sub-contractor
000390*                        labour, kept alive under the new name when
000400*                        the Seoul bureau work came in - the flat-rate
000410*                        withholding shape was already exactly right.
000420*
000430*    Called Modules.     None.
000440*
000450*    Files used.         BIZ-INC  - input,  business-income payments.
000460*                        BIZ-OUT  - output, computed withholding result.
000470*
000480*    Error messages used. PY701 - BIZ-INC open failed.
000490*                        PY702 - BIZ-OUT open failed.
000500*
000510* Change Log:
000520* 11/04/90 rmt - 1.0 Created as the sundry-payments withholding job
000530*                    for casual sub-contractor labour.
000540* 06/08/93 vbc -  .1 Flat rate made a per-record field, was a single
000550*                    compile-time constant before this.
000560* 22/01/99 rmt -  .2 Y2K review - no date fields in this module, no
000570*                    changes required.
000580* 30/09/11 vbc -  .3 Migration to Open Cobol v3.00.00.
000590* 16/04/24 vbc          Copyright notice update superseding all
000600*                        previous notices.
000610* 19/11/25 kmp - 1.0.00 Rebuilt for the Korean business-income
000620*                        withholding run - flat sub-contractor rate
000630*                        replaced by the freelance withholding rule,
000640*                        payee ID masking added ahead of Head Office's
000650*                        data protection sign-off.
000660* 26/11/25 kmp -    .01 Rate of zero or over 100 on the input record
000670*                        now defaults to 3 percent rather than paying
000680*                        the record out untaxed.
000690* 09/12/25 kmp -    .02 Tax and local tax both floored to the nearest
000700*                        10 Won, was carrying odd Won amounts through
000710*                        from a plain integer divide.
000720* 02/02/26 kmp -    .03 ID-mask digit loop taken out of line onto
000730*                       ab025, to match this Data Centre's standing
000740*                       rule against a perform paragraph closed inline.
000750*
000760*************************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* These files and programs are part of the Bureau Payroll Suite and are
000810* Copyright (c) 1990-2026 & later, the copyright holder named above.
000820*
000830* This program is free software; you can redistribute it and/or modify
000840* it under the terms of the GNU General Public License as published by
000850* the Free Software Foundation; version 3 and later.
000860*
000870* Distributed in the hope that it will be useful, but WITHOUT ANY
000880* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000890* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000900* for more details.
000910*
000920*************************************************************************
000930*
000940 environment             division.
000950*================================
000960*
000970 configuration           section.
000980 special-names.
000990     C01 is TOP-OF-FORM
001000     class Pid-Digits is "0123456789"
001010     UPSI-0.
001020*
001030 input-output            section.
001040 file-control.
001050     select   Biz-Inc      assign      BIZ-INC
001060                            organization sequential
001070                            status       Inc-File-Status.
001080*
001090     select   Biz-Out      assign      BIZ-OUT
001100                            organization sequential
001110                            status       Out-File-Status.
001120*
001130 data                    division.
001140*================================
001150*
001160 file section.
001170*
001180 fd  Biz-Inc
001190     label record standard.
001200 01  Biz-Inc-Record.
001210     copy "wspybin.cob".
001220*
001230 fd  Biz-Out
001240     label record standard.
001250 01  Biz-Out-Record.
001260     copy "wspybot.cob".
001270*
001280 working-storage section.
001290*-----------------------
001300 77  Prog-Name                pic x(15) value "PY700 (1.0.03)".
001310*
001320 01  WS-File-Statuses.
001330     03  Inc-File-Status      pic xx    value "00".
001340         88  Inc-File-Ok                value "00".
001350         88  Inc-File-Eof               value "10".
001360     03  Out-File-Status      pic xx    value "00".
001370         88  Out-File-Ok                value "00".
001380*
001390 01  Error-Messages.
001400     03  PY701   pic x(31) value "PY701 BIZ-INC open failed, sts=".
001410     03  PY702   pic x(31) value "PY702 BIZ-OUT open failed, sts=".
001420*
001430* Run-control parameters - company / year / month - passed in from
001440* the scheduling shell, see wspyrun.cob.
001450*
001460 01  WS-Run-Control.
001470     copy "wspyrun.cob".
001480*
001490* One payment's working figures, rebuilt from Biz-Inc-Record each
001500* time round the read loop.
001510*
001520 01  WS-Payment-Work.
001530     03  WS-Biz-Name           pic x(20).
001540     03  WS-Biz-Amount         pic s9(9)     comp-3.
001550     03  WS-Biz-Rate           pic 9(2)      comp-3.
001560*
001570* Payee ID mask work - Biz-Pid arrives as up to 14 bytes which may
001580* carry hyphens or spaces in the client's own layout, digits only
001590* are kept, see U8 masking rule.
001600*
001610 01  WS-Pid-Save               pic x(14).
001620 01  WS-Pid-Chars redefines WS-Pid-Save
001630                              occurs 14 times pic x.
001640*
001650 01  WS-Digit-Buffer           pic x(14)     value spaces.
001660 01  WS-Digit-Count            pic 9(2)      comp value zero.
001670 77  WS-Pid-Ix                 pic 9(2)      comp.
001680*
001690* Tax computation work - Raw carries the unfloored product so the
001700* floor-to-10 divide/multiply pair below has something exact to work
001710* from, same "keep the wide intermediate, narrow it last" habit used
001720* in py100's proration work.
001730*
001740 01  WS-Tax-Work.
001750     03  WS-Raw-Tax            pic s9(11)    comp-3.
001760     03  WS-Tens-Tax           pic s9(9)     comp-3.
001770     03  WS-Raw-Local          pic s9(11)    comp-3.
001780     03  WS-Tens-Local         pic s9(9)     comp-3.
001790*
001800* Debug snapshots, sign/digits split for the trace display - same
001810* house trick used in PY910, PY930 and PY100's own testing switches.
001820*
001830 01  WS-Amount-Debug-Snap      pic s9(9).
001840 01  WS-Amount-Sign-Digits redefines WS-Amount-Debug-Snap.
001850     03  WS-Amount-Sign        pic x.
001860     03  WS-Amount-Digits      pic 9(9).
001870*
001880 01  WS-Tax-Debug-Snap         pic s9(9).
001890 01  WS-Tax-Sign-Digits redefines WS-Tax-Debug-Snap.
001900     03  WS-Tax-Sign           pic x.
001910     03  WS-Tax-Digits         pic 9(9).
001920*
001930* Monthly totals, straight sums over every record read this run.
001940*
001950 01  WS-Run-Totals.
001960     03  WS-Tot-Amount         pic s9(11)    comp-3 value zero.
001970     03  WS-Tot-Tax            pic s9(11)    comp-3 value zero.
001980     03  WS-Tot-Local-Tax      pic s9(11)    comp-3 value zero.
001990     03  WS-Tot-Total-Tax      pic s9(11)    comp-3 value zero.
002000     03  WS-Tot-Net            pic s9(11)    comp-3 value zero.
002010*
002020 77  WS-Payment-Count           pic 9(6)      comp value zero.
002030*
002040 01  WS-End-Of-File-Switch      pic x         value "N".
002050     88  WS-No-More-Payments               value "Y".
002060*
002070 01  WS-Testing-Switch          pic x         value "N".
002080     88  sw-Testing                          value "Y".
002090*
002100 procedure division using WS-Run-Control.
002110*=====================================
002120*
002130 aa000-Main                  section.
002140************************************
002150*
002160     perform  aa010-Open-Files.
002170*
002180     perform  ab010-Read-Payment.
002190     perform  ab000-Process-Payment
002200              until WS-No-More-Payments.
002210*
002220     perform  ae000-Display-Totals.
002230     perform  aa090-Close-Files.
002240*
002250     goback.
002260*
002270 aa010-Open-Files             section.
002280*************************************
002290*
002300     open     input  Biz-Inc.
002310     if       not Inc-File-Ok
002320              display PY701 Inc-File-Status
002330              move    12 to return-code
002340              stop    run.
002350*
002360     open     output Biz-Out.
002370     if       not Out-File-Ok
002380              display PY702 Out-File-Status
002390              move    12 to return-code
002400              stop    run.
002410*
002420 aa010-Exit.
002430     exit     section.
002440*
002450 ab010-Read-Payment           section.
002460*************************************
002470*
002480     read     Biz-Inc next record
002490              at end
002500                 set  WS-No-More-Payments to true
002510     end-read.
002520*
002530 ab010-Exit.
002540     exit     section.
002550*
002560 ab000-Process-Payment        section.
002570*************************************
002580*
002590     perform  ab020-Normalise-And-Mask.
002600     perform  ac000-Compute-Tax.
002610     perform  ac010-Compute-Local-Tax.
002620     perform  ac020-Compute-Net.
002630     perform  ad000-Write-Result.
002640     perform  ad010-Accumulate-Totals.
002650     add      1 to WS-Payment-Count.
002660*
002670     perform  ab010-Read-Payment.
002680*
002690 ab000-Exit.
002700     exit     section.
002710*
002720 ab020-Normalise-And-Mask     section.
002730*************************************
002740*
002750*    Rate of zero or over 100 on the input record is not a usable
002760*    withholding percent - default to the shop's standard 3 percent
002770*    freelance rate rather than paying the record out untaxed.
002780*
002790     move     Biz-Name    to WS-Biz-Name.
002800     move     Biz-Amount  to WS-Biz-Amount.
002810     if       Biz-Rate > zero and Biz-Rate <= 100                 PY700-01
002820              move Biz-Rate to WS-Biz-Rate
002830     else
002840              move 3 to WS-Biz-Rate.                              PY700-01
002850*
002860     if       sw-Testing
002870              move     WS-Biz-Amount to WS-Amount-Debug-Snap
002880              display  "PY700 " WS-Biz-Name " amount="
002890                       WS-Amount-Sign WS-Amount-Digits.
002900*
002910*    Payee ID mask - keep only the digit characters out of the 14
002920*    byte field, then build ***-**-nnnn from the last four kept.
002930*
002940     move     Biz-Pid    to WS-Pid-Save.
002950     move     spaces     to WS-Digit-Buffer.
002960     move     zero       to WS-Digit-Count.
002970*
002980     perform   ab025-Extract-One-Digit
002990               varying WS-Pid-Ix from 1 by 1
003000               until WS-Pid-Ix > 14.
003010*
003020     if       WS-Digit-Count >= 4
003030              move  "***-**-" to Bo-Pid-Masked
003040              move  WS-Digit-Buffer (WS-Digit-Count - 3:4)
003050                            to Bo-Pid-Masked (8:4)
003060     else
003070              move  spaces to Bo-Pid-Masked.
003080*
003090 ab020-Exit.
003100     exit     section.
003110*
003120 ab025-Extract-One-Digit      section.
003130************************************
003140*
003150*    One character of the payee ID under test - non-digits (the
003160*    dashes the input record may or may not carry) are skipped.
003170*
003180     if       WS-Pid-Chars (WS-Pid-Ix) is numeric
003190              add  1 to WS-Digit-Count
003200              move WS-Pid-Chars (WS-Pid-Ix)
003210                      to WS-Digit-Buffer (WS-Digit-Count:1).
003220*
003230 ab025-Exit.
003240     exit     section.
003250*
003260 ac000-Compute-Tax            section.
003270*************************************
003280*
003290*    tax = floor-to-10(amount * rate / 100) - the divide by 100 and
003300*    the divide by 10 each truncate on a plain integer receiving
003310*    field, no ROUNDED needed for a floor.
003320*
003330     compute  WS-Raw-Tax = WS-Biz-Amount * WS-Biz-Rate / 100.     PY700-02
003340     divide   WS-Raw-Tax by 10 giving WS-Tens-Tax.                PY700-02
003350     compute  Bo-Tax = WS-Tens-Tax * 10.                          PY700-02
003360*
003370 ac000-Exit.
003380     exit     section.
003390*
003400 ac010-Compute-Local-Tax      section.
003410*************************************
003420*
003430*    local_tax = floor-to-10(tax * 0.1), same floor pair as above.
003440*
003450     compute  WS-Raw-Local = Bo-Tax / 10.                         PY700-02
003460     divide   WS-Raw-Local by 10 giving WS-Tens-Local.            PY700-02
003470     compute  Bo-Local-Tax = WS-Tens-Local * 10.                  PY700-02
003480*
003490     compute  Bo-Total-Tax = Bo-Tax + Bo-Local-Tax.
003500*
003510     if       sw-Testing
003520              move     Bo-Total-Tax to WS-Tax-Debug-Snap
003530              display  "PY700 " WS-Biz-Name " total-tax="
003540                       WS-Tax-Sign WS-Tax-Digits.
003550*
003560 ac010-Exit.
003570     exit     section.
003580*
003590 ac020-Compute-Net            section.
003600*************************************
003610*
003620     compute  Bo-Net = WS-Biz-Amount - Bo-Total-Tax.
003630*
003640 ac020-Exit.
003650     exit     section.
003660*
003670 ad000-Write-Result           section.
003680*************************************
003690*
003700     move     WS-Biz-Name to Bo-Name.
003710     move     WS-Biz-Amount to Bo-Amount.
003720     move     WS-Biz-Rate   to Bo-Rate.
003730     write    Biz-Out-Record.
003740*
003750 ad000-Exit.
003760     exit     section.
003770*
003780 ad010-Accumulate-Totals      section.
003790*************************************
003800*
003810     add      Bo-Amount     to WS-Tot-Amount.
003820     add      Bo-Tax        to WS-Tot-Tax.
003830     add      Bo-Local-Tax  to WS-Tot-Local-Tax.
003840     add      Bo-Total-Tax  to WS-Tot-Total-Tax.
003850     add      Bo-Net        to WS-Tot-Net.
003860*
003870 ad010-Exit.
003880     exit     section.
003890*
003900 ae000-Display-Totals         section.
003910*************************************
003920*
003930     display  "PY700 BUSINESS-INCOME SUMMARY - " Run-Company-Code
003940              " " Run-Year "-" Run-Month.
003950     display  "  PAYMENTS PROCESSED     : " WS-Payment-Count.
003960     display  "  GROSS AMOUNT           : " WS-Tot-Amount.
003970     display  "  WITHHOLDING TAX        : " WS-Tot-Tax.
003980     display  "  LOCAL INCOME TAX       : " WS-Tot-Local-Tax.
003990     display  "  TOTAL TAX              : " WS-Tot-Total-Tax.
004000     display  "  NET PAID               : " WS-Tot-Net.
004010*
004020 ae000-Exit.
004030     exit     section.
004040*
004050 aa090-Close-Files             section.
004060**************************************
004070*
004080     close    Biz-Inc Biz-Out.
004090*
004100 aa090-Exit.
004110     exit     section.
004120*
