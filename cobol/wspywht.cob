000100********************************************
000110*                                          *
000120*  Record Definition For Withholding      *
000130*    Tax Step Table File                  *
000140*     Sequential, sorted asc by           *
000150*     Year, Dependents, Wage              *
000160********************************************
000170*  File size 40 bytes.
000180*
000190* Published National Tax Service step table, one cell per
000200* wage bracket per dependents count per tax year.  Loaded
000210* whole into WHT-Table below at start of py100 (aa010) and
000220* searched by py930 for the greatest bracket wage not
000230* exceeding the employee's wage.
000240*
000250* 13/11/25 vbc - Created.
000260* 30/11/25 kmp - Confirmed file must stay sorted or the SEARCH
000270*                in py930 goes wrong - added the note above.
000280*
000290 01  WHT-Cell-Record.
000300     03  WHT-Year              pic 9(4).
000310     03  WHT-Dependents        pic 9(2).
000320     03  WHT-Wage              pic 9(9).
000330     03  WHT-Tax               pic 9(9).
000340     03  filler                pic x(16).
000350*
000360* In-memory copy of the table for the run year, built by py100
000370* aa010-Load-Withholding-Table and searched by py930.  Sized
000380* generously - client base grows every year and nobody wants
000390* a subscript-out-of-range abend at year end.
000400*
000410 01  WHT-Table-Area.
000420     03  WHT-Table-Count       pic 9(4)      comp.
000430     03  WHT-Table-Entry       occurs 500 times
000440                                ascending key is WT-Dependents
000450                                             WT-Wage
000460                                indexed by WT-Ix.
000470         05  WT-Dependents     pic 9(2).
000480         05  WT-Wage           pic 9(9).
000490         05  WT-Tax            pic 9(9).
000500     03  filler                pic x(4).
000510*
