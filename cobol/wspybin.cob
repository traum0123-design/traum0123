000100********************************************
000110*                                          *
000120*  Record Definition For Business-Income  *
000130*    Payment Input File                   *
000140*     One record per payee per payment    *
000150********************************************
000160*  File size 80 bytes, fixed sequential.
000170*
000180* Independent-contractor / freelance payment feed for py700.
000190* Payee ID number arrives here in the clear - it is masked on
000200* the way out, never on the way in - see wspybot.cob.
000210*
000220* 18/11/25 vbc - Created.
000230* 03/12/25 kmp - Rate widened to 9(2), a client asked for an
000240*                8% withholding line for one payee class.
000250*
000260 01  Biz-Inc-Record.
000270     03  Biz-Name              pic x(20).
000280     03  Biz-Pid               pic x(14).
000290*    Biz-Rate - withholding percent, default 3 when absent.
000300     03  Biz-Amount            pic s9(9).
000310     03  Biz-Rate              pic 9(2).
000320     03  filler                pic x(35).
000330*
