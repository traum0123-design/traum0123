000100*****************************************************************
000110*                                                               *
000120*                Monthly Payroll Deduction & Register           *
000130*        Statutory Deductions - National Pension / NHI /       *
000140*          Long-Term Care / Employment Insurance / Tax          *
000150*                                                               *
000160*****************************************************************
000170*
000180 identification          division.
000190*================================
000200*
000210 program-id.             py100.
000220 author.                 V B Coen.
000230 installation.           Bureau Payroll Suite - Data Centre.
000240 date-written.           23/05/88.
000250 date-compiled.
000260 security.               Copyright (C) 1988-2026 & later, Bureau Payroll
000270                          Suite.  Distributed under the GNU General
000280                          Public License.  See the file COPYING.
000290*
000300*    Remarks.            One run per client company per month.  Loads
000310*                        the statutory rate/clamp table and the
000320*                        withholding step table, then reads the
000330*                        employee pay feed, prorates earnings for
000340*                        mid-month starters/leavers/unpaid leave,
000350*                        works out National Pension, NHI, Long-Term
000360*                        Care, Employment Insurance, withheld income
000370*                        tax and local income tax for each employee,
000380*                        writes the detail file, prints the payroll
000390*                        register and accumulates the monthly summary.
000400*                        Originally the old UK monthly gross-to-net
000410*                        run - the statutory lines were swapped out
000420*                        for the Korean bureau's own when we picked
000430*                        up the Seoul client base, the shape of the
000440*                        run underneath never changed.
000450*
000460*    Called Modules.     PY910 - step rounding.
000470*                        PY920 - calendar-day proration factor.
000480*                        PY930 - withholding tax step table lookup.
000490*
000500*    Files used.         EMPLOYEE-PAY  - input,  employee pay feed.
000510*                        WHT-TABLE     - input,  withholding steps.
000520*                        POLICY-FILE   - input,  rate/clamp overrides.
000530*                        PAY-DETAIL    - output, per-employee result.
000540*                        REGISTER      - output, printed register.
000550*
000560*    Error messages used. PY001 - EMPLOYEE-PAY open failed.
000570*                        PY002 - WHT-TABLE open failed.
000580*                        PY003 - POLICY-FILE open failed.
000590*                        PY004 - PAY-DETAIL open failed.
000600*                        PY005 - REGISTER open failed.
000610*
000620* Change Log:
000630* 23/05/88 vbc - 1.0 Created as the monthly gross-to-net run for the
000640*                    old UK client base - Tax/NI/pension only.
000650* 14/03/91 rmt -  .1 Register report re-cast using Report Writer,
000660*                    was hand-built print lines before this.
000670* 09/11/94 vbc -  .2 Monthly summary accumulators added at EOJ.
000680*                    display.
000690* 21/06/99 rmt -  .3 Y2K review - all date fields already four
000700*                    digit century, no changes required.
000710* 30/09/11 vbc -  .4 Migration to Open Cobol v3.00.00.
000720* 16/04/24 vbc          Copyright notice update superseding all
000730*                        previous notices.
000740* 10/11/25 kmp - 1.0.00 Rebuilt end to end for the Korean statutory
000750*                        run - Tax/NI/pension lines replaced by
000760*                        National Pension, NHI, Long-Term Care,
000770*                        Employment Insurance, withheld income tax
000780*                        and local income tax.
000790* 17/11/25 kmp -    .01 Bonus excluded from proration per U5 -
000800*                       was being prorated same as basic pay,
000810*                       overstating leaver's final bonus deduction.
000820* 24/11/25 kmp -    .02 Deduction bases now taken from the raw
000830*                       monthly earnings, not the prorated register
000840*                       figures - Head Office confirmed a starter's
000850*                       NP/NHI is not itself prorated.
000860* 05/12/25 kmp -    .03 Dependents of zero on the input now defaults
000870*                       to one before the withholding lookup runs.
000880* 22/12/25 kmp -    .04 2025 NPS/NHIS ceiling overlay added to the
000890*                       policy table defaults, HO-25-118.
000900* 08/01/26 kmp -    .05 Register widened from the old 132-col chain
000910*                       printer width to carry the full deduction
000920*                       breakout the client statements now show -
000930*                       laser stationery replaced the chain printer
000940*                       years back, nobody had told this program.
000950* 15/01/26 kmp -    .06 Employee-Pay end of file was leaving the
000960*                       grand total line off the register on an
000970*                       empty run - Register-EOF now forces at
000980*                       least the heading and total lines out.
000990* 02/02/26 kmp -    .07 Policy-File and WHT-Table read-ahead loops
001000*                       taken out of line onto ab045/ab048, to match
001010*                       this Data Centre's standing rule against a
001020*                       perform paragraph closed inline.
001030*
001040*************************************************************************
001050* Copyright Notice.
001060* ****************
001070*
001080* These files and programs are part of the Bureau Payroll Suite and are
001090* Copyright (c) 1988-2026 & later, the copyright holder named above.
001100*
001110* This program is free software; you can redistribute it and/or modify
001120* it under the terms of the GNU General Public License as published by
001130* the Free Software Foundation; version 3 and later.
001140*
001150* Distributed in the hope that it will be useful, but WITHOUT ANY
001160* WARRANTY; without even the implied warranty of MERCHANTABILITY or
001170* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001180* for more details.
001190*
001200*************************************************************************
001210*
001220 environment             division.
001230*================================
001240*
001250 configuration           section.
001260 special-names.
001270     C01 is TOP-OF-FORM
001280     class Won-Digits is "0123456789"
001290     UPSI-0.
001300*
001310 input-output            section.
001320 file-control.
001330     select   Employee-Pay assign      EMPLOYEE-PAY
001340                            organization sequential
001350                            status       Emp-File-Status.
001360*
001370     select   Wht-Table    assign      WHT-TABLE
001380                            organization sequential
001390                            status       Wht-File-Status.
001400*
001410     select   Policy-File  optional
001420                            assign      POLICY-FILE
001430                            organization sequential
001440                            status       Pol-File-Status.
001450*
001460     select   Pay-Detail   assign      PAY-DETAIL
001470                            organization sequential
001480                            status       Det-File-Status.
001490*
001500     select   Register     assign      REGISTER
001510                            organization line sequential
001520                            status       Reg-File-Status.
001530*
001540 data                    division.
001550*================================
001560*
001570 file section.
001580*
001590 fd  Employee-Pay
001600     label record standard.
001610 01  Employee-Pay-Record.
001620     copy "wspyemp.cob".
001630*
001640 fd  Wht-Table
001650     label record standard.
001660 01  WHT-Cell-Record.
001670     copy "wspywht.cob".
001680*
001690 fd  Policy-File
001700     label record standard.
001710 01  Policy-Record.
001720     copy "wspypol.cob".
001730*
001740 fd  Pay-Detail
001750     label record standard.
001760 01  Pay-Detail-Record.
001770     copy "wspydet.cob".
001780*
001790 fd  Register
001800     reports are Payroll-Register-Report.                         PY100-05
001810*
001820 working-storage section.
001830*-----------------------
001840 77  Prog-Name                pic x(15) value "PY100 (1.0.07)".
001850*
001860 01  WS-File-Statuses.
001870     03  Emp-File-Status      pic xx    value "00".
001880         88  Emp-File-Ok                value "00".
001890         88  Emp-File-Eof               value "10".
001900     03  Wht-File-Status      pic xx    value "00".
001910         88  Wht-File-Ok                value "00".
001920         88  Wht-File-Eof               value "10".
001930     03  Pol-File-Status      pic xx    value "00".
001940         88  Pol-File-Ok                value "00".
001950         88  Pol-File-Missing           value "05".
001960         88  Pol-File-Eof               value "10".
001970     03  Det-File-Status      pic xx    value "00".
001980         88  Det-File-Ok                value "00".
001990     03  Reg-File-Status      pic xx    value "00".
002000         88  Reg-File-Ok                value "00".
002010*
002020 01  Error-Messages.
002030     03  PY001   pic x(37) value "PY001 EMPLOYEE-PAY open failed, sts=".
002040     03  PY002   pic x(33) value "PY002 WHT-TABLE open failed, sts=".
002050     03  PY003   pic x(34) value "PY003 POLICY-FILE open failed, sts=".
002060     03  PY004   pic x(33) value "PY004 PAY-DETAIL open failed, sts=".
002070     03  PY005   pic x(31) value "PY005 REGISTER open failed, sts=".
002080*
002090* Run-control parameters - company / year / month - passed in from
002100* the scheduling shell, see wspyrun.cob.
002110*
002120 01  WS-Run-Control.
002130     copy "wspyrun.cob".
002140*
002150* Statutory rate / clamp table - defaults loaded first at aa010,
002160* then each Policy-File record present overlays its line.
002170*
002180     copy "wspypol.cob".
002190*
002200* Withholding step table for the run year - built at aa020 from
002210* Wht-Table, searched by py930 for every employee.
002220*
002230 01  WHT-Table-Area.
002240     03  WHT-Table-Count       pic 9(4)      comp.
002250     03  WHT-Table-Entry       occurs 500 times
002260                                indexed by WT-Ix.
002270         05  WT-Dependents     pic 9(2).
002280         05  WT-Wage           pic 9(9).
002290         05  WT-Tax            pic 9(9).
002300     03  filler                pic x(4).
002310*
002320* Monthly summary accumulators, see wspysum.cob.
002330*
002340     copy "wspysum.cob".
002350*
002360* One employee's working figures, rebuilt from Employee-Pay-Record
002370* each time round the read loop - normalised per U8, then used to
002380* build both the prorated register/detail figures and the
002390* unprorated deduction bases.
002400*
002410 01  WS-Emp-Work.
002420     03  WS-Base-Salary        pic s9(9)     comp-3.
002430     03  WS-Meal-Allow         pic s9(9)     comp-3.
002440     03  WS-Car-Allow          pic s9(9)     comp-3.
002450     03  WS-OT-Allow           pic s9(9)     comp-3.
002460     03  WS-Bonus              pic s9(9)     comp-3.
002470     03  WS-Extra-Allow        pic s9(9)     comp-3.
002480     03  WS-NP-Base-Ovr        pic s9(9)     comp-3.
002490     03  WS-Other-Deduct       pic s9(9)     comp-3.
002500     03  WS-Dependents         pic 9(2).
002510     03  filler                pic x(4).
002520*
002530* Proration parameters/results, passed straight through to py920 -
002540* field order matches py920's linkage exactly.
002550*
002560 01  WS-Proration-Parms.
002570     03  WS-PP-Run-Year        pic 9(4).
002580     03  WS-PP-Run-Month       pic 99.
002590     03  WS-PP-Hire-Date       pic 9(8).
002600     03  WS-PP-Term-Date       pic 9(8).
002610     03  WS-PP-Leave-Start     pic 9(8).
002620     03  WS-PP-Leave-End       pic 9(8).
002630     03  WS-PP-Pay-Days        pic 9(2).
002640     03  WS-PP-Month-Days      pic 9(2).
002650*
002660* Rounding call parameters, passed straight through to py910.
002670*
002680*    RP-Amount carries 5 decimal places so a rate multiplication
002690*    keeps its fraction right up to the step-rounding test in
002700*    PY910 - matches PY910's own Round-Amount widening.
002710*
002720 01  WS-Round-Parms.
002730     03  WS-RP-Amount          pic s9(9)v9(5) comp-3.
002740     03  WS-RP-Step            pic 9(4)      comp.
002750     03  WS-RP-Mode            pic x(10).
002760     03  WS-RP-Result          pic s9(9)     comp-3.
002770*
002780* Withholding search result, passed straight through to py930.
002790*
002800 01  WS-WHT-Search-Wage        pic 9(9).
002810 01  WS-WHT-Search-Tax         pic 9(9).
002820*
002830* Register/detail printed figures for the current employee - the
002840* prorated earnings (bonus at full value) and the deductions
002850* computed on the unprorated bases.
002860*
002870 01  WS-Print-Figures.
002880     03  WS-Rpt-Base           pic s9(9)     comp-3.
002890     03  WS-Rpt-Bonus          pic s9(9)     comp-3.
002900     03  WS-Rpt-Meal           pic s9(9)     comp-3.
002910     03  WS-Rpt-Car            pic s9(9)     comp-3.
002920     03  WS-Rpt-OT             pic s9(9)     comp-3.
002930     03  WS-Rpt-Extra          pic s9(9)     comp-3.
002940     03  WS-Rpt-Earn-Total     pic s9(9)     comp-3.
002950     03  WS-Rpt-NP             pic s9(9)     comp-3.
002960     03  WS-Rpt-NHI            pic s9(9)     comp-3.
002970     03  WS-Rpt-LTC            pic s9(9)     comp-3.
002980     03  WS-Rpt-EI             pic s9(9)     comp-3.
002990     03  WS-Rpt-Income-Tax     pic s9(9)     comp-3.
003000     03  WS-Rpt-Local-Tax      pic s9(9)     comp-3.
003010     03  WS-Rpt-Other-Deduct   pic s9(9)     comp-3.
003020     03  WS-Rpt-Deduct-Total   pic s9(9)     comp-3.
003030     03  WS-Rpt-Net-Pay        pic s9(9)     comp-3.
003040*
003050* Deduction base work - the DEFAULT-BASE and per-field exemptions,
003060* built on the raw (unprorated) earnings once per employee.
003070*
003080 01  WS-Base-Work.
003090     03  WS-Default-Base       pic s9(11)    comp-3.
003100     03  WS-Meal-Exempt        pic s9(9)     comp-3.
003110     03  WS-Car-Exempt         pic s9(9)     comp-3.
003120     03  WS-Clamped-Base       pic s9(11)    comp-3.
003130     03  WS-NP-Base            pic s9(11)    comp-3.
003140*
003150 77  WS-Exempt-Limit            pic 9(9)      comp-3 value 200000.
003160 77  WS-Prorate-Work            pic s9(18)    comp-3.
003170*
003180* Report page/line counters and heading work.
003190*
003200 01  WS-Rpt-Control.
003210     03  WS-Page-No             pic 9(4)      comp value 1.
003220     03  WS-Emp-Count           pic 9(6)      comp value zero.
003230     03  WS-Run-Year-Month      pic x(7).
003240*
003250* Alternate byte view of Run-Year-Month, kept as a redefinition so
003260* the heading line can pull YYYY and MM apart without a second
003270* moves-and-string step - same idea as the debug splits in PY910
003280* and PY930.
003290*
003300 01  WS-Run-Ym-Save             pic x(7).
003310 01  WS-Run-Ym-Parts redefines WS-Run-Ym-Save.
003320     03  WS-Run-Ym-Year         pic x(4).
003330     03  WS-Run-Ym-Dash         pic x.
003340     03  WS-Run-Ym-Month        pic x(2).
003350*
003360 01  WS-End-Of-File-Switch      pic x         value "N".
003370     88  WS-No-More-Employees               value "Y".
003380*
003390 01  WS-Testing-Switch          pic x         value "N".
003400     88  sw-Testing                          value "Y".
003410*
003420* Debug snapshots, sign/digits split for the trace display - same
003430* house trick used in PY910 and PY930's own testing switches.
003440*
003450 01  WS-Base-Debug-Snap         pic s9(11).
003460 01  WS-Base-Sign-Digits redefines WS-Base-Debug-Snap.
003470     03  WS-Base-Sign           pic x.
003480     03  WS-Base-Digits         pic 9(11).
003490*
003500 01  WS-Net-Debug-Snap          pic s9(9).
003510 01  WS-Net-Sign-Digits redefines WS-Net-Debug-Snap.
003520     03  WS-Net-Sign            pic x.
003530     03  WS-Net-Digits          pic 9(9).
003540*
003550 report section.
003560*==============
003570*
003580 RD  Payroll-Register-Report
003590     control      final
003600     Page Limit   66 lines
003610     Heading      1
003620     First Detail 5
003630     Last  Detail 60
003640     Footing      63.
003650*
003660 01  Register-Heading           type page heading.
003670     03  line  1.
003680         05  col   1     pic x(30)   value "PAYROLL REGISTER (BUREAU)".
003690         05  col  40     pic x(10)   value "COMPANY : ".
003700         05  col  50     pic x(10)   source Run-Company-Code.
003710         05  col  62     pic x(6)    value "PERIOD".
003720         05  col  70     pic x(4)    source WS-Run-Ym-Year.
003730         05  col  74     pic x       source WS-Run-Ym-Dash.
003740         05  col  75     pic x(2)    source WS-Run-Ym-Month.
003750         05  col 100     pic x(5)    value "PAGE ".
003760         05  col 105     pic zzz9    source WS-Page-No.
003770     03  line  3.
003780         05  col   1     pic x(10)   value "EMP-CODE".
003790         05  col  12     pic x(20)   value "EMP-NAME".
003800         05  col  33     pic x(11)   value "BASE".
003810         05  col  45     pic x(11)   value "BONUS".
003820         05  col  57     pic x(11)   value "MEAL".
003830         05  col  69     pic x(11)   value "CAR".
003840         05  col  81     pic x(11)   value "OVERTIME".
003850         05  col  93     pic x(11)   value "EXTRA".
003860         05  col 105     pic x(11)   value "EARN TOTAL".
003870         05  col 117     pic x(11)   value "NP".
003880         05  col 129     pic x(11)   value "NHI".
003890         05  col 141     pic x(11)   value "LTC".
003900         05  col 153     pic x(11)   value "EI".
003910         05  col 165     pic x(11)   value "INC TAX".
003920         05  col 177     pic x(11)   value "LOCAL TAX".
003930         05  col 189     pic x(11)   value "OTHER".
003940         05  col 201     pic x(11)   value "DEDUCT TOTAL".
003950         05  col 213     pic x(11)   value "NET PAY".
003960*
003970 01  Register-Detail             type detail.
003980     03  line plus 1.
003990         05  col   1     pic x(10)          source Det-Emp-Code.
004000         05  col  12     pic x(20)          source Det-Emp-Name.
004010         05  col  33     pic zzz,zzz,zz9    source WS-Rpt-Base.
004020         05  col  45     pic zzz,zzz,zz9    source WS-Rpt-Bonus.
004030         05  col  57     pic zzz,zzz,zz9    source WS-Rpt-Meal.
004040         05  col  69     pic zzz,zzz,zz9    source WS-Rpt-Car.
004050         05  col  81     pic zzz,zzz,zz9    source WS-Rpt-OT.
004060         05  col  93     pic zzz,zzz,zz9    source WS-Rpt-Extra.
004070         05  col 105     pic zzz,zzz,zz9    source WS-Rpt-Earn-Total.
004080         05  col 117     pic zzz,zzz,zz9    source WS-Rpt-NP.
004090         05  col 129     pic zzz,zzz,zz9    source WS-Rpt-NHI.
004100         05  col 141     pic zzz,zzz,zz9    source WS-Rpt-LTC.
004110         05  col 153     pic zzz,zzz,zz9    source WS-Rpt-EI.
004120         05  col 165     pic zzz,zzz,zz9    source WS-Rpt-Income-Tax.
004130         05  col 177     pic zzz,zzz,zz9    source WS-Rpt-Local-Tax.
004140         05  col 189     pic zzz,zzz,zz9    source WS-Rpt-Other-Deduct.
004150         05  col 201     pic zzz,zzz,zz9    source WS-Rpt-Deduct-Total.
004160         05  col 213     pic zzz,zzz,zz9    source WS-Rpt-Net-Pay.
004170*
004180 01  type control footing final.
004190     03  line plus 2.
004200         05  col   1     pic x(10)          value "TOTAL".
004210         05  col  33     pic zzz,zzz,zz9    sum WS-Rpt-Base.
004220         05  col  45     pic zzz,zzz,zz9    sum WS-Rpt-Bonus.
004230         05  col  57     pic zzz,zzz,zz9    sum WS-Rpt-Meal.
004240         05  col  69     pic zzz,zzz,zz9    sum WS-Rpt-Car.
004250         05  col  81     pic zzz,zzz,zz9    sum WS-Rpt-OT.
004260         05  col  93     pic zzz,zzz,zz9    sum WS-Rpt-Extra.
004270         05  col 105     pic zzz,zzz,zz9    sum WS-Rpt-Earn-Total.
004280         05  col 117     pic zzz,zzz,zz9    sum WS-Rpt-NP.
004290         05  col 129     pic zzz,zzz,zz9    sum WS-Rpt-NHI.
004300         05  col 141     pic zzz,zzz,zz9    sum WS-Rpt-LTC.
004310         05  col 153     pic zzz,zzz,zz9    sum WS-Rpt-EI.
004320         05  col 165     pic zzz,zzz,zz9    sum WS-Rpt-Income-Tax.
004330         05  col 177     pic zzz,zzz,zz9    sum WS-Rpt-Local-Tax.
004340         05  col 189     pic zzz,zzz,zz9    sum WS-Rpt-Other-Deduct.
004350         05  col 201     pic zzz,zzz,zz9    sum WS-Rpt-Deduct-Total.
004360         05  col 213     pic zzz,zzz,zz9    sum WS-Rpt-Net-Pay.
004370*
004380 procedure division using WS-Run-Control.
004390*=====================================
004400*
004410 aa000-Main                  section.
004420************************************
004430*
004440     perform  aa010-Open-Files.
004450     perform  aa020-Load-Policy-Table.
004460     perform  aa030-Load-Withholding-Table.
004470*
004480     move     Run-Year         to WS-Run-Ym-Year.
004490     move     "-"               to WS-Run-Ym-Dash.
004500     move     Run-Month        to WS-Run-Ym-Month.
004510     move     WS-Run-Ym-Save   to WS-Run-Year-Month.
004520*
004530     initiate Payroll-Register-Report.                            PY100-06
004540*
004550     perform  ab010-Read-Employee.
004560     perform  ab000-Process-Employee
004570              until WS-No-More-Employees.
004580*
004590     terminate Payroll-Register-Report.                           PY100-06
004600     perform  ae000-Display-Summary.
004610     perform  aa090-Close-Files.
004620*
004630     goback.
004640*
004650 aa010-Open-Files             section.
004660*************************************
004670*
004680     open     input  Employee-Pay.
004690     if       not Emp-File-Ok
004700              display PY001 Emp-File-Status
004710              move    12 to return-code
004720              stop    run.
004730*
004740     open     input  Wht-Table.
004750     if       not Wht-File-Ok
004760              display PY002 Wht-File-Status
004770              move    12 to return-code
004780              stop    run.
004790*
004800     open     input  Policy-File.
004810     if       not (Pol-File-Ok or Pol-File-Missing)
004820              display PY003 Pol-File-Status
004830              move    12 to return-code
004840              stop    run.
004850     if       Pol-File-Missing
004860              set     Pol-File-Eof to true.
004870*
004880     open     output Pay-Detail.
004890     if       not Det-File-Ok
004900              display PY004 Det-File-Status
004910              move    12 to return-code
004920              stop    run.
004930*
004940     open     output Register.
004950     if       not Reg-File-Ok
004960              display PY005 Reg-File-Status
004970              move    12 to return-code
004980              stop    run.
004990*
005000 aa010-Exit.
005010     exit     section.
005020*
005030 aa020-Load-Policy-Table      section.
005040*************************************
005050*
005060*    Shop defaults first - a client only needs a Policy-File line
005070*    to override one of these, see wspypol.cob remarks.
005080*
005090     move     "NPS"      to WS-Pol-Line (1).
005100     move     .04500     to WS-Pol-Rate (1).
005110     move     400000     to WS-Pol-Min-Base (1).                  PY100-04
005120     move     6370000    to WS-Pol-Max-Base (1).                  PY100-04
005130     move     10         to WS-Pol-Rnd-Step (1).
005140     move     "round"    to WS-Pol-Rnd-Mode (1).
005150*
005160     move     "NHIS"     to WS-Pol-Line (2).
005170     move     .03545     to WS-Pol-Rate (2).
005180     move     278984     to WS-Pol-Min-Base (2).                  PY100-04
005190     move     127056982  to WS-Pol-Max-Base (2).                  PY100-04
005200     move     10         to WS-Pol-Rnd-Step (2).
005210     move     "round"    to WS-Pol-Rnd-Mode (2).
005220*
005230     move     "LTC"      to WS-Pol-Line (3).
005240     move     .12950     to WS-Pol-Rate (3).
005250     move     zero       to WS-Pol-Min-Base (3) WS-Pol-Max-Base (3).
005260     move     10         to WS-Pol-Rnd-Step (3).
005270     move     "round"    to WS-Pol-Rnd-Mode (3).
005280*
005290     move     "EI"       to WS-Pol-Line (4).
005300     move     .00900     to WS-Pol-Rate (4).
005310     move     zero       to WS-Pol-Min-Base (4) WS-Pol-Max-Base (4).
005320     move     10         to WS-Pol-Rnd-Step (4).
005330     move     "round"    to WS-Pol-Rnd-Mode (4).
005340*
005350     move     "LOCALTAX" to WS-Pol-Line (5).
005360     move     .10000     to WS-Pol-Rate (5).
005370     move     zero       to WS-Pol-Min-Base (5) WS-Pol-Max-Base (5).
005380     move     10         to WS-Pol-Rnd-Step (5).
005390     move     "round"    to WS-Pol-Rnd-Mode (5).
005400*
005410     if       Pol-File-Eof
005420              go to aa020-Exit.
005430*
005440     read     Policy-File next record
005450              at end
005460                 set  Pol-File-Eof to true
005470     end-read.
005480*
005490     perform   ab045-Read-Next-Policy until Pol-File-Eof.
005500*
005510 aa020-Exit.
005520     exit     section.
005530*
005540 ab040-Overlay-One-Policy     section.
005550*************************************
005560*
005570     evaluate Pol-Line
005580         when "NPS"       move 1 to WS-Pol-Ix
005590         when "NHIS"      move 2 to WS-Pol-Ix
005600         when "LTC"       move 3 to WS-Pol-Ix
005610         when "EI"        move 4 to WS-Pol-Ix
005620         when "LOCALTAX"  move 5 to WS-Pol-Ix
005630         when other       go to ab040-Exit
005640     end-evaluate.
005650*
005660     move     Pol-Line       to WS-Pol-Line (WS-Pol-Ix).
005670     move     Pol-Rate       to WS-Pol-Rate (WS-Pol-Ix).
005680     move     Pol-Min-Base   to WS-Pol-Min-Base (WS-Pol-Ix).
005690     move     Pol-Max-Base   to WS-Pol-Max-Base (WS-Pol-Ix).
005700     if       Pol-Round-Step > zero
005710              move Pol-Round-Step to WS-Pol-Rnd-Step (WS-Pol-Ix)
005720     else
005730              move 10 to WS-Pol-Rnd-Step (WS-Pol-Ix).
005740     if       Pol-Round-Mode not = spaces
005750              move Pol-Round-Mode to WS-Pol-Rnd-Mode (WS-Pol-Ix)
005760     else
005770              move "round" to WS-Pol-Rnd-Mode (WS-Pol-Ix).
005780*
005790 ab040-Exit.
005800     exit     section.
005810*
005820 ab045-Read-Next-Policy       section.
005830************************************
005840*
005850*    One trip round the read-ahead loop above - overlay whatever
005860*    line is already in hand, then read the next one in.
005870*
005880     perform  ab040-Overlay-One-Policy.
005890     read     Policy-File next record
005900              at end
005910                 set  Pol-File-Eof to true
005920     end-read.
005930*
005940 ab045-Exit.
005950     exit     section.
005960*
005970 aa030-Load-Withholding-Table section.
005980*************************************
005990*
006000     move     zero to WHT-Table-Count.
006010*
006020     if       Wht-File-Eof
006030              go to aa030-Exit.
006040*
006050     read     Wht-Table next record
006060              at end
006070                 set  Wht-File-Eof to true
006080     end-read.
006090*
006100     perform   ab048-Read-Next-Wht-Line until Wht-File-Eof.
006110*
006120 aa030-Exit.
006130     exit     section.
006140*
006150 ab048-Read-Next-Wht-Line     section.
006160************************************
006170*
006180*    One trip round the read-ahead loop above - a line for a run
006190*    year other than the one this pass is working simply falls
006200*    out of the table, the next read still has to happen.
006210*
006220     if       WHT-Year = Run-Year
006230              add  1 to WHT-Table-Count
006240              move WHT-Dependents
006250                      to WT-Dependents (WHT-Table-Count)
006260              move WHT-Wage
006270                      to WT-Wage (WHT-Table-Count)
006280              move WHT-Tax
006290                      to WT-Tax (WHT-Table-Count).
006300     read     Wht-Table next record
006310              at end
006320                 set  Wht-File-Eof to true
006330     end-read.
006340*
006350 ab048-Exit.
006360     exit     section.
006370*
006380 ab010-Read-Employee          section.
006390*************************************
006400*
006410     read     Employee-Pay next record
006420              at end
006430                 set  WS-No-More-Employees to true
006440     end-read.
006450*
006460 ab010-Exit.
006470     exit     section.
006480*
006490 ab000-Process-Employee       section.
006500*************************************
006510*
006520     perform  ab030-Normalise-Input.
006530     perform  ab050-Compute-Proration.
006540     perform  ab060-Prorate-Earnings.
006550     perform  ac000-Compute-Deduction-Base.
006560     perform  ac010-Compute-NP.
006570     perform  ac020-Compute-NHI.
006580     perform  ac030-Compute-LTC.
006590     perform  ac040-Compute-EI.
006600     perform  ac050-Compute-Income-Tax.
006610     perform  ac060-Compute-Local-Tax.
006620     perform  ac070-Compute-Totals.
006630     perform  ad000-Write-Detail.
006640     perform  ad010-Accumulate-Summary.
006650     generate Register-Detail.
006660     add      1 to WS-Emp-Count.
006670*
006680     perform  ab010-Read-Employee.
006690*
006700 ab000-Exit.
006710     exit     section.
006720*
006730 ab030-Normalise-Input        section.
006740*************************************
006750*
006760*    Blank/negative numeric fields are not re-typed here - the
006770*    input record is already numeric edited PIC S9(9), a blank
006780*    client feed field arrives already zero.  Only the dependents
006790*    default and NP override sign need attention.
006800*
006810     move     Emp-Base-Salary   to WS-Base-Salary.
006820     move     Emp-Meal-Allow    to WS-Meal-Allow.
006830     move     Emp-Car-Allow     to WS-Car-Allow.
006840     move     Emp-OT-Allow      to WS-OT-Allow.
006850     move     Emp-Bonus         to WS-Bonus.
006860     move     Emp-Extra-Allow   to WS-Extra-Allow.
006870     move     Emp-NP-Base-Ovr   to WS-NP-Base-Ovr.
006880     move     Emp-Other-Deduct  to WS-Other-Deduct.
006890*
006900     if       Emp-Dependents = zero                               PY100-03
006910              move 1 to WS-Dependents                             PY100-03
006920     else
006930              move Emp-Dependents to WS-Dependents.
006940*
006950 ab030-Exit.
006960     exit     section.
006970*
006980 ab050-Compute-Proration      section.
006990*************************************
007000*
007010     move     Run-Year          to WS-PP-Run-Year.
007020     move     Run-Month         to WS-PP-Run-Month.
007030     move     Emp-Hire-Date     to WS-PP-Hire-Date.
007040     move     Emp-Term-Date     to WS-PP-Term-Date.
007050     move     Emp-Leave-Start   to WS-PP-Leave-Start.
007060     move     Emp-Leave-End     to WS-PP-Leave-End.
007070*
007080     call     "PY920" using WS-Proration-Parms.
007090*
007100 ab050-Exit.
007110     exit     section.
007120*
007130 ab060-Prorate-Earnings       section.
007140*************************************
007150*
007160*    Prorated = floor(amount * pay-days / month-days), integer
007170*    truncation toward zero - Compute without ROUNDED truncates.
007180*    Bonus prints and totals at full value, never prorated.
007190*
007200     if       WS-PP-Month-Days = zero
007210              move zero to WS-Rpt-Base   WS-Rpt-Meal WS-Rpt-Car
007220                            WS-Rpt-OT    WS-Rpt-Extra
007230              move WS-Bonus to WS-Rpt-Bonus                       PY100-01
007240              go to ab060-Sum-Total.
007250*
007260     compute  WS-Prorate-Work =
007270              WS-Base-Salary * WS-PP-Pay-Days.
007280     divide   WS-Prorate-Work by WS-PP-Month-Days
007290              giving WS-Rpt-Base.
007300*
007310     compute  WS-Prorate-Work =
007320              WS-Meal-Allow * WS-PP-Pay-Days.
007330     divide   WS-Prorate-Work by WS-PP-Month-Days
007340              giving WS-Rpt-Meal.
007350*
007360     compute  WS-Prorate-Work =
007370              WS-Car-Allow * WS-PP-Pay-Days.
007380     divide   WS-Prorate-Work by WS-PP-Month-Days
007390              giving WS-Rpt-Car.
007400*
007410     compute  WS-Prorate-Work =
007420              WS-OT-Allow * WS-PP-Pay-Days.
007430     divide   WS-Prorate-Work by WS-PP-Month-Days
007440              giving WS-Rpt-OT.
007450*
007460     compute  WS-Prorate-Work =
007470              WS-Extra-Allow * WS-PP-Pay-Days.
007480     divide   WS-Prorate-Work by WS-PP-Month-Days
007490              giving WS-Rpt-Extra.
007500*
007510     move     WS-Bonus to WS-Rpt-Bonus.                           PY100-01
007520*
007530 ab060-Sum-Total.
007540     compute  WS-Rpt-Earn-Total =
007550              WS-Rpt-Base + WS-Rpt-Bonus + WS-Rpt-Meal + WS-Rpt-Car
007560            + WS-Rpt-OT   + WS-Rpt-Extra.
007570*
007580 ab060-Exit.
007590     exit     section.
007600*
007610 ac000-Compute-Deduction-Base section.
007620*************************************
007630*
007640*    DEFAULT-BASE per U4 - each earning field clamped at zero
007650*    before it counts, exemptions on meal/car deducted after.
007660*    Built on the RAW monthly figures, never the prorated ones.
007670*
007680     move     zero to WS-Default-Base.
007690*
007700     if       WS-Base-Salary > zero                               PY100-02
007710              add WS-Base-Salary to WS-Default-Base.              PY100-02
007720     if       WS-Meal-Allow > zero
007730              add WS-Meal-Allow to WS-Default-Base.
007740     if       WS-Car-Allow > zero
007750              add WS-Car-Allow to WS-Default-Base.
007760     if       WS-OT-Allow > zero
007770              add WS-OT-Allow to WS-Default-Base.
007780     if       WS-Bonus > zero
007790              add WS-Bonus to WS-Default-Base.
007800     if       WS-Extra-Allow > zero
007810              add WS-Extra-Allow to WS-Default-Base.
007820*
007830     if       WS-Meal-Allow > zero
007840              if   WS-Meal-Allow < WS-Exempt-Limit
007850                   move WS-Meal-Allow to WS-Meal-Exempt
007860              else
007870                   move WS-Exempt-Limit to WS-Meal-Exempt
007880              end-if
007890     else
007900              move zero to WS-Meal-Exempt.
007910*
007920     if       WS-Car-Allow > zero
007930              if   WS-Car-Allow < WS-Exempt-Limit
007940                   move WS-Car-Allow to WS-Car-Exempt
007950              else
007960                   move WS-Exempt-Limit to WS-Car-Exempt
007970              end-if
007980     else
007990              move zero to WS-Car-Exempt.
008000*
008010     subtract WS-Meal-Exempt WS-Car-Exempt from WS-Default-Base.
008020     if       WS-Default-Base < zero
008030              move zero to WS-Default-Base.
008040*
008050     if       sw-Testing
008060              move     WS-Default-Base to WS-Base-Debug-Snap
008070              display  "PY100 " Emp-Code " default-base="
008080                       WS-Base-Sign WS-Base-Digits.
008090*
008100 ac000-Exit.
008110     exit     section.
008120*
008130 ac010-Compute-NP             section.
008140*************************************
008150*
008160     if       WS-NP-Base-Ovr > zero
008170              move WS-NP-Base-Ovr to WS-NP-Base
008180     else
008190              move WS-Default-Base to WS-NP-Base.
008200     if       WS-NP-Base < zero
008210              move zero to WS-NP-Base.
008220*
008230     move     WS-NP-Base to WS-Clamped-Base.
008240     if       WS-Pol-Min-Base (1) > zero
008250              and WS-Clamped-Base < WS-Pol-Min-Base (1)
008260              move WS-Pol-Min-Base (1) to WS-Clamped-Base.
008270     if       WS-Pol-Max-Base (1) > zero
008280              and WS-Clamped-Base > WS-Pol-Max-Base (1)
008290              move WS-Pol-Max-Base (1) to WS-Clamped-Base.
008300*
008310     compute  WS-RP-Amount =
008320              WS-Clamped-Base * WS-Pol-Rate (1).
008330     move     WS-Pol-Rnd-Step (1) to WS-RP-Step.
008340     move     WS-Pol-Rnd-Mode (1) to WS-RP-Mode.
008350     call     "PY910" using WS-RP-Amount WS-RP-Step
008360                            WS-RP-Mode   WS-RP-Result.
008370     move     WS-RP-Result to WS-Rpt-NP.
008380*
008390 ac010-Exit.
008400     exit     section.
008410*
008420 ac020-Compute-NHI            section.
008430*************************************
008440*
008450     move     WS-Default-Base to WS-Clamped-Base.
008460     if       WS-Clamped-Base < zero
008470              move zero to WS-Clamped-Base.
008480     if       WS-Pol-Min-Base (2) > zero
008490              and WS-Clamped-Base < WS-Pol-Min-Base (2)
008500              move WS-Pol-Min-Base (2) to WS-Clamped-Base.
008510     if       WS-Pol-Max-Base (2) > zero
008520              and WS-Clamped-Base > WS-Pol-Max-Base (2)
008530              move WS-Pol-Max-Base (2) to WS-Clamped-Base.
008540*
008550     compute  WS-RP-Amount =
008560              WS-Clamped-Base * WS-Pol-Rate (2).
008570     move     WS-Pol-Rnd-Step (2) to WS-RP-Step.
008580     move     WS-Pol-Rnd-Mode (2) to WS-RP-Mode.
008590     call     "PY910" using WS-RP-Amount WS-RP-Step
008600                            WS-RP-Mode   WS-RP-Result.
008610     move     WS-RP-Result to WS-Rpt-NHI.
008620*
008630 ac020-Exit.
008640     exit     section.
008650*
008660 ac030-Compute-LTC            section.
008670*************************************
008680*
008690*    LTC is a percentage of the NHI premium just worked out, not
008700*    of the base - see wspypol.cob remarks and U4.
008710*
008720     compute  WS-RP-Amount =
008730              WS-Rpt-NHI * WS-Pol-Rate (3).
008740     move     WS-Pol-Rnd-Step (3) to WS-RP-Step.
008750     move     WS-Pol-Rnd-Mode (3) to WS-RP-Mode.
008760     call     "PY910" using WS-RP-Amount WS-RP-Step
008770                            WS-RP-Mode   WS-RP-Result.
008780     move     WS-RP-Result to WS-Rpt-LTC.
008790*
008800 ac030-Exit.
008810     exit     section.
008820*
008830 ac040-Compute-EI             section.
008840*************************************
008850*
008860     move     WS-Default-Base to WS-Clamped-Base.
008870     if       WS-Clamped-Base < zero
008880              move zero to WS-Clamped-Base.
008890     if       WS-Pol-Min-Base (4) > zero
008900              and WS-Clamped-Base < WS-Pol-Min-Base (4)
008910              move WS-Pol-Min-Base (4) to WS-Clamped-Base.
008920     if       WS-Pol-Max-Base (4) > zero
008930              and WS-Clamped-Base > WS-Pol-Max-Base (4)
008940              move WS-Pol-Max-Base (4) to WS-Clamped-Base.
008950*
008960     compute  WS-RP-Amount =
008970              WS-Clamped-Base * WS-Pol-Rate (4).
008980     move     WS-Pol-Rnd-Step (4) to WS-RP-Step.
008990     move     WS-Pol-Rnd-Mode (4) to WS-RP-Mode.
009000     call     "PY910" using WS-RP-Amount WS-RP-Step
009010                            WS-RP-Mode   WS-RP-Result.
009020     move     WS-RP-Result to WS-Rpt-EI.
009030*
009040 ac040-Exit.
009050     exit     section.
009060*
009070 ac050-Compute-Income-Tax     section.
009080*************************************
009090*
009100     if       WS-Default-Base < zero
009110              move zero to WS-WHT-Search-Wage
009120     else
009130              move WS-Default-Base to WS-WHT-Search-Wage.
009140*
009150     call     "PY930" using WHT-Table-Count WHT-Table-Entry
009160                            WS-Dependents   WS-WHT-Search-Wage
009170                            WS-WHT-Search-Tax.
009180     move     WS-WHT-Search-Tax to WS-Rpt-Income-Tax.
009190*
009200 ac050-Exit.
009210     exit     section.
009220*
009230 ac060-Compute-Local-Tax      section.
009240*************************************
009250*
009260     compute  WS-RP-Amount =
009270              WS-Rpt-Income-Tax * WS-Pol-Rate (5).
009280     move     WS-Pol-Rnd-Step (5) to WS-RP-Step.
009290     move     WS-Pol-Rnd-Mode (5) to WS-RP-Mode.
009300     call     "PY910" using WS-RP-Amount WS-RP-Step
009310                            WS-RP-Mode   WS-RP-Result.
009320     move     WS-RP-Result to WS-Rpt-Local-Tax.
009330*
009340 ac060-Exit.
009350     exit     section.
009360*
009370 ac070-Compute-Totals         section.
009380*************************************
009390*
009400     move     WS-Other-Deduct to WS-Rpt-Other-Deduct.
009410     compute  WS-Rpt-Deduct-Total =
009420              WS-Rpt-NP + WS-Rpt-NHI + WS-Rpt-LTC + WS-Rpt-EI
009430            + WS-Rpt-Income-Tax + WS-Rpt-Local-Tax
009440            + WS-Rpt-Other-Deduct.
009450     compute  WS-Rpt-Net-Pay =
009460              WS-Rpt-Earn-Total - WS-Rpt-Deduct-Total.
009470*
009480     if       sw-Testing
009490              move     WS-Rpt-Net-Pay to WS-Net-Debug-Snap
009500              display  "PY100 " Emp-Code " net-pay="
009510                       WS-Net-Sign WS-Net-Digits.
009520*
009530 ac070-Exit.
009540     exit     section.
009550*
009560 ad000-Write-Detail            section.
009570**************************************
009580*
009590     move     Emp-Code          to Det-Emp-Code.
009600     move     Emp-Name          to Det-Emp-Name.
009610     move     WS-PP-Pay-Days    to Det-Pay-Days.
009620     move     WS-PP-Month-Days  to Det-Month-Days.
009630     move     WS-Rpt-Earn-Total to Det-Earn-Total.
009640     move     WS-Rpt-NP         to Det-NP.
009650     move     WS-Rpt-NHI        to Det-NHI.
009660     move     WS-Rpt-LTC        to Det-LTC.
009670     move     WS-Rpt-EI         to Det-EI.
009680     move     WS-Rpt-Income-Tax to Det-Income-Tax.
009690     move     WS-Rpt-Local-Tax  to Det-Local-Tax.
009700     move     WS-Rpt-Other-Deduct to Det-Other-Deduct.
009710     move     WS-Rpt-Deduct-Total to Det-Deduct-Total.
009720     move     WS-Rpt-Net-Pay    to Det-Net-Pay.
009730     write    Pay-Detail-Record.
009740*
009750 ad000-Exit.
009760     exit     section.
009770*
009780 ad010-Accumulate-Summary     section.
009790*************************************
009800*
009810     add      WS-Rpt-Base         to WS-Sum-Base-Salary.
009820     add      WS-Rpt-Meal         to WS-Sum-Meal-Allow.
009830     add      WS-Rpt-OT           to WS-Sum-OT-Allow.
009840     add      WS-Rpt-Bonus        to WS-Sum-Bonus.
009850     add      WS-Rpt-Extra        to WS-Sum-Extra-Allow.
009860     add      WS-Rpt-Earn-Total   to WS-Sum-Earn-Total.
009870     add      WS-Rpt-NP           to WS-Sum-NP.
009880     add      WS-Rpt-NHI          to WS-Sum-NHI.
009890     add      WS-Rpt-LTC          to WS-Sum-LTC.
009900     add      WS-Rpt-EI           to WS-Sum-EI.
009910     add      WS-Rpt-Income-Tax   to WS-Sum-Income-Tax.
009920     add      WS-Rpt-Local-Tax    to WS-Sum-Local-Tax.
009930     add      WS-Rpt-Other-Deduct to WS-Sum-Other-Deduct.
009940     add      WS-Rpt-Deduct-Total to WS-Sum-Deduct-Total.
009950     add      WS-Rpt-Net-Pay      to WS-Sum-Net-Pay.
009960*
009970 ad010-Exit.
009980     exit     section.
009990*
010000 ae000-Display-Summary        section.
010010*************************************
010020*
010030     display  "PY100 MONTHLY SUMMARY - " Run-Company-Code
010040              " " WS-Run-Year-Month.
010050     display  "  EMPLOYEES PROCESSED    : " WS-Emp-Count.
010060     display  "  BASE SALARY            : " WS-Sum-Base-Salary.
010070     display  "  MEAL ALLOWANCE         : " WS-Sum-Meal-Allow.
010080     display  "  OVERTIME ALLOWANCE     : " WS-Sum-OT-Allow.
010090     display  "  BONUS                  : " WS-Sum-Bonus.
010100     display  "  EXTRA ALLOWANCE        : " WS-Sum-Extra-Allow.
010110     display  "  TOTAL EARNINGS         : " WS-Sum-Earn-Total.
010120     display  "  NATIONAL PENSION       : " WS-Sum-NP.
010130     display  "  HEALTH INSURANCE       : " WS-Sum-NHI.
010140     display  "  LONG-TERM CARE         : " WS-Sum-LTC.
010150     display  "  EMPLOYMENT INSURANCE   : " WS-Sum-EI.
010160     display  "  INCOME TAX             : " WS-Sum-Income-Tax.
010170     display  "  LOCAL INCOME TAX       : " WS-Sum-Local-Tax.
010180     display  "  OTHER DEDUCTIONS       : " WS-Sum-Other-Deduct.
010190     display  "  TOTAL DEDUCTIONS       : " WS-Sum-Deduct-Total.
010200     display  "  NET PAY                : " WS-Sum-Net-Pay.
010210*
010220 ae000-Exit.
010230     exit     section.
010240*
010250 aa090-Close-Files             section.
010260**************************************
010270*
010280     close    Employee-Pay Wht-Table Policy-File
010290              Pay-Detail   Register.
010300*
010310 aa090-Exit.
010320     exit     section.
010330*
