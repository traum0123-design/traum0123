000100********************************************
000110*                                          *
000120*  Linkage For Payroll Run-Control        *
000130*    Parameters (Company / Year / Month)  *
000140********************************************
000150* Passed in from the scheduling JCL/shell via PROCEDURE DIVISION
000160* USING, the same way build-cbasic takes its arguments - this
000170* batch is not chained off the ACAS main menu, it runs standalone
000180* once a night per client company.
000190*
000200* 24/11/25 vbc - Created.
000210* 01/12/25 kmp - Run-Month widened check - clients occasionally
000220*                send "0" instead of blank, both now mean invalid.
000230*
000240 01  WS-Run-Control.
000250     03  Run-Company-Code      pic x(10).
000260     03  Run-Year              pic 9(4).
000270     03  Run-Month             pic 99.
000280     03  filler                pic x(4).
000290*
