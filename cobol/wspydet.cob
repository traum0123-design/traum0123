000100********************************************
000110*                                          *
000120*  Record Definition For Pay Detail File  *
000130*     Uses Det-Emp-Code as key            *
000140********************************************
000150*  File size 200 bytes, fixed sequential.
000160*
000170* Per-employee computed results written by py100 once the
000180* proration, contribution bases and statutory deductions have
000190* all been worked out.  One record per employee per run.
000200*
000210* 12/11/25 vbc - Created.
000220* 21/11/25 kmp - Split Deduct-Total out from Net-Pay calc so
000230*                the register grand total ties to this record.
000240* 05/12/25 kmp - Pay-Days / Month-Days added for audit trail -
000250*                client queries kept asking "how many days".
000260*
000270 01  Pay-Detail-Record.
000280     03  Det-Emp-Code          pic x(10).
000290     03  Det-Emp-Name          pic x(20).
000300*    Pay-Days / Month-Days - proration audit trail, see py920.
000310     03  Det-Pay-Days          pic 9(2).
000320     03  Det-Month-Days        pic 9(2).
000330     03  Det-Earn-Total        pic s9(9).
000340*    Statutory deduction lines, in report column order.
000350     03  Det-NP                pic s9(9).
000360     03  Det-NHI               pic s9(9).
000370     03  Det-LTC               pic s9(9).
000380     03  Det-EI                pic s9(9).
000390     03  Det-Income-Tax        pic s9(9).
000400     03  Det-Local-Tax         pic s9(9).
000410     03  Det-Other-Deduct      pic s9(9).
000420     03  Det-Deduct-Total      pic s9(9).
000430     03  Det-Net-Pay           pic s9(9).
000440     03  filler                pic x(76).
000450*
