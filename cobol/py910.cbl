000100*****************************************************************
000110*                                                               *
000120*                  Step Rounding Engine                        *
000130*         Rounds an amount to a multiple of a step             *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             py910.
000210 author.                 V B Coen.
000220 installation.           Bureau Payroll Suite - Data Centre.
000230 date-written.           14/09/87.
000240 date-compiled.
000250 security.               Copyright (C) 1987-2026 & later, Bureau Payroll
000260                          Suite.  Distributed under the GNU General
000270                          Public License.  See the file COPYING.
000280*
000290*    Remarks.            Common step-rounding routine called by every
000300*                        statutory deduction calc so a change of
000310*                        rounding rule (round / half_down / floor /
000320*                        ceil) never has to be coded twice.  Originally
000330*                        written for the old commission-rounding job,
000340*                        long since retired, and kept alive here as it
000350*                        is the one routine everybody trusted.
000360*
000370*    Called Modules.     None.
000380*
000390*    Files used.         None - pure working storage routine.
000400*
000410*    Error messages used. None.
000420*
000430* Change Log:
000440* 14/09/87 vbc - 1.0 Created for the sales commission rounding job.
000450* 02/02/89 vbc -  .1 Added ceil mode for the VAT rounding job.
000460* 19/07/91 rmt -  .2 ceil was rounding zero remainders up - fixed.
000470* 11/01/94 vbc -  .3 ROUND-MODE widened from x(6) to x(10) so
000480*                    "half_down" would fit for the new pensions job.
000490* 23/03/98 rmt -  .4 Divide-by-zero trap added on a bad step value.
000500* 17/11/99 vbc -  .5 Y2K review - no date fields in this module,
000510*                    no changes required, noted for the audit file.
000520* 08/05/03 rmt -  .6 half_down mode added for the new bureau client.
000530* 30/09/11 vbc -  .7 Migration to Open Cobol v3.00.00.
000540* 16/04/24 vbc          Copyright notice update superseding all
000550*                        previous notices.
000560* 12/11/25 kmp - 1.0.00 Lifted out of the old sales system and put to
000570*                        work on the Korean statutory payroll run.
000580* 26/11/25 kmp -    .01 Half_down mode was rounding away from zero on
000590*                       an exact .5 - fixed, rounds toward zero on an
000600*                       exact .5 as confirmed by Head Office.
000610* 09/01/26 kmp -    .02 Step <= zero now defaults to 1 rather than
000620*                       abending with a divide check.
000630* 12/01/26 kmp -    .03 Round-Amount widened to carry 5 decimal
000640*                       places - a rate times base premium was
000650*                       losing its fraction before the step test,
000660*                       giving a Won or two adrift on some lines.
000670*
000680*************************************************************************
000690* Copyright Notice.
000700* ****************
000710*
000720* These files and programs are part of the Bureau Payroll Suite and are
000730* Copyright (c) 1987-2026 & later, the copyright holder named above.
000740*
000750* This program is free software; you can redistribute it and/or modify
000760* it under the terms of the GNU General Public License as published by
000770* the Free Software Foundation; version 3 and later.
000780*
000790* Distributed in the hope that it will be useful, but WITHOUT ANY
000800* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000810* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000820* for more details.
000830*
000840*************************************************************************
000850*
000860 environment             division.
000870*================================
000880*
000890 configuration           section.
000900 special-names.
000910     class Numeric-Mode is "round" "half_down" "floor" "ceil".
000920*
000930 input-output            section.
000940 file-control.
000950 data                    division.
000960*================================
000970*
000980 file section.
000990 working-storage section.
001000*-----------------------
001010 77  Prog-Name               pic x(15) value "PY910 (1.0.03)".
001020*
001030 01  WS-Testing-Switch        pic x        value "N".
001040     88  sw-Testing                        value "Y".
001050*
001060 01  WS-Round-Work.
001070     03  WS-Step             pic 9(9)      comp-3.
001080     03  WS-Scaled           pic s9(11)v9(5) comp-3.
001090     03  WS-Scaled-Int       pic s9(11)    comp-3.
001100     03  WS-Remainder        pic s9(5)v9(5) comp-3.
001110     03  filler              pic x(4).
001120*
001130* Alternate views kept purely for the sw-Testing trace display -
001140* Debug-Sign/Digits lets us print a rounding step in the same
001150* "sign then digits" shape the print spool expects, without a
001160* second working field to keep in step by hand.
001170*
001180 01  WS-Debug-Snapshot       pic s9(9).
001190 01  WS-Debug-Sign-Digits redefines WS-Debug-Snapshot.
001200     03  WS-Debug-Sign       pic x.
001210     03  WS-Debug-Digits     pic 9(9).
001220*
001230* Quick first-char view of the mode literal - checked ahead of
001240* the full compare in the evaluate below so an unrecognised
001250* 10-byte mode does not fall through every when clause first.
001260*
001270 01  WS-Mode-Work            pic x(10).
001280 01  WS-Mode-First-Char redefines WS-Mode-Work.
001290     03  WS-Mode-Char-1      pic x.
001300     03  filler              pic x(9).
001310*
001320* Whole/fraction split of the scaled amount - kept as a second
001330* view so the half-way tests below read as digit comparisons
001340* rather than decimal literals, matching how the FWT tables
001350* used to be tested in the old US payroll build.
001360*
001370 01  WS-Scaled-Save          pic s9(11)v9(5) comp-3.
001380 01  WS-Scaled-Parts redefines WS-Scaled-Save.
001390     03  WS-Scaled-Whole     pic s9(11).
001400     03  WS-Scaled-Frac      pic 9(5).
001410*
001420 linkage section.
001430*==============
001440*
001450**********
001460* py910  *
001470**********
001480*
001490 01  L-Round-Amount          pic s9(9)v9(5) comp-3.
001500 01  L-Round-Step            pic 9(4)      comp.
001510 01  L-Round-Mode            pic x(10).
001520 01  L-Rounded-Result        pic s9(9)     comp-3.
001530*
001540 procedure  division using L-Round-Amount
001550                           L-Round-Step
001560                           L-Round-Mode
001570                           L-Rounded-Result.
001580*========================================
001590*
001600 aa000-Round-Amount          section.
001610************************************
001620*
001630     move     L-Round-Step to WS-Step.
001640     if       WS-Step not > zero                                  PY910-02
001650              move 1 to WS-Step.                                  PY910-02
001660     move     L-Round-Mode to WS-Mode-Work.
001670*
001680     compute  WS-Scaled = L-Round-Amount / WS-Step.
001690     move     WS-Scaled to WS-Scaled-Int
001700                            WS-Scaled-Save.
001710     compute  WS-Remainder = WS-Scaled - WS-Scaled-Int.
001720*
001730     if       sw-Testing
001740              move     L-Round-Amount to WS-Debug-Snapshot
001750              display  "PY910 amt=" WS-Debug-Sign WS-Debug-Digits
001760                       " step=" WS-Step " whole=" WS-Scaled-Whole
001770                       " frac=" WS-Scaled-Frac.
001780*
001790     if       WS-Mode-Char-1 = space
001800              move     "r" to WS-Mode-Char-1.
001810*
001820     evaluate true
001830         when L-Round-Mode = "round"
001840*             Half-up : .5 or more away from zero rounds away.
001850              if       WS-Remainder >= .5
001860                       add 1 to WS-Scaled-Int
001870              else
001880                  if   WS-Remainder <= -.5
001890                       subtract 1 from WS-Scaled-Int
001900                  end-if
001910              end-if
001920         when L-Round-Mode = "half_down"
001930*             Half-down : exactly .5 rounds toward zero.
001940              if       WS-Remainder > .5                          PY910-06
001950                       add 1 to WS-Scaled-Int
001960              else
001970                  if   WS-Remainder < -.5                         PY910-06
001980                       subtract 1 from WS-Scaled-Int
001990                  end-if
002000              end-if
002010         when L-Round-Mode = "floor"
002020*             Truncation toward zero - integer part is the answer,
002030*             already sitting in WS-Scaled-Int.
002040              continue
002050         when L-Round-Mode = "ceil"
002060*             Away from zero on any non-zero remainder.
002070              if       WS-Remainder > zero
002080                       add 1 to WS-Scaled-Int
002090              else
002100                  if   WS-Remainder < zero
002110                       subtract 1 from WS-Scaled-Int
002120                  end-if
002130              end-if
002140         when other
002150*             Unknown mode - fall back to the shop default, half-up.
002160              if       WS-Remainder >= .5
002170                       add 1 to WS-Scaled-Int
002180              else
002190                  if   WS-Remainder <= -.5
002200                       subtract 1 from WS-Scaled-Int
002210                  end-if
002220              end-if
002230     end-evaluate.
002240*
002250     compute  L-Rounded-Result = WS-Scaled-Int * WS-Step.
002260*
002270 aa000-Exit.
002280     goback.
002290*
