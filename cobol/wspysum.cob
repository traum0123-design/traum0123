000100********************************************
000110*                                          *
000120*  Working Storage For The Monthly        *
000130*    Payroll Summary Accumulators         *
000140********************************************
000150* Not a file - accumulated in memory over one company/month
000160* run of py100 and displayed at ae000-Display-Summary.  Every
000170* money column on the register rolls up into one of these.
000180*
000190* 20/11/25 vbc - Created.
000200* 27/11/25 kmp - Widened all 15 to s9(11) after a large client
000210*                (4,000+ employees) rolled the s9(9) total over.
000220*
000230 01  WS-Monthly-Summary.
000240     03  WS-Sum-Base-Salary    pic s9(11)    comp-3.
000250     03  WS-Sum-Meal-Allow     pic s9(11)    comp-3.
000260     03  WS-Sum-OT-Allow       pic s9(11)    comp-3.
000270     03  WS-Sum-Bonus          pic s9(11)    comp-3.
000280     03  WS-Sum-Extra-Allow    pic s9(11)    comp-3.
000290     03  WS-Sum-Earn-Total     pic s9(11)    comp-3.
000300     03  WS-Sum-NP             pic s9(11)    comp-3.
000310     03  WS-Sum-NHI            pic s9(11)    comp-3.
000320     03  WS-Sum-LTC            pic s9(11)    comp-3.
000330     03  WS-Sum-EI             pic s9(11)    comp-3.
000340     03  WS-Sum-Income-Tax     pic s9(11)    comp-3.
000350     03  WS-Sum-Local-Tax      pic s9(11)    comp-3.
000360     03  WS-Sum-Other-Deduct   pic s9(11)    comp-3.
000370     03  WS-Sum-Deduct-Total   pic s9(11)    comp-3.
000380     03  WS-Sum-Net-Pay        pic s9(11)    comp-3.
000390     03  filler                pic x(10).
000400*
