000100*****************************************************************
000110*                                                               *
000120*                Calendar-Day Proration Factor                 *
000130*         Adapted from the old date-conversion routine         *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.             py920.
000210 author.                 V B Coen.
000220 installation.           Bureau Payroll Suite - Data Centre.
000230 date-written.           02/06/89.
000240 date-compiled.
000250 security.               Copyright (C) 1989-2026 & later, Bureau Payroll
000260                          Suite.  Distributed under the GNU General
000270                          Public License.  See the file COPYING.
000280*
000290*    Remarks.            Works out paid days and month days for an
000300*                        employee given the month span, hire date,
000310*                        termination date and any unpaid-leave
000320*                        interval.  Grew out of the old date
000330*                        validation/conversion routine below - kept
000340*                        the same "pack into a 9(8) and redefine"
000350*                        trick as that is what every other module
000360*                        already expects a date to look like.
000370*
000380*    Called Modules.     None.
000390*
000400*    Files used.         None - pure working storage routine.
000410*
000420*    Error messages used. None.
000430*
000440* Change Log:
000450* 02/06/89 vbc - 1.0 Created as the date validation/conversion
000460*                    routine used across the whole suite.
000470* 14/02/91 rmt -  .1 Leap year test corrected for century years.
000480* 09/11/93 vbc -  .2 Added binary packed date form for compares.
000490* 21/01/99 rmt -  .3 Y2K review - four digit century confirmed
000500*                    already in use throughout, no change needed.
000510* 19/06/06 vbc -  .4 Migration notes - no code change.
000520* 15/01/17 vbc -  .5 Copybook usage tidy up across suite.
000530* 16/04/24 vbc          Copyright notice update superseding all
000540*                        previous notices.
000550* 13/11/25 kmp - 1.0.00 Rebuilt as the Korean payroll proration
000560*                        routine - now returns pay days and month
000570*                        days for a month span instead of a
000580*                        formatted date.
000590* 21/11/25 kmp -    .01 Unpaid leave overlap subtracted after the
000600*                       hire/termination window is applied, not
000610*                       before - was giving negative pay days.
000620* 05/12/25 kmp -    .02 Leave-End defaulting to span end when
000630*                       absent added, per Head Office ruling.
000640* 30/01/26 kmp -    .03 Clamp pay days at zero before the caller
000650*                       divides by month days.
000660* 02/02/26 kmp -    .04 Day-count arithmetic recast onto the old
000670*                       day-serial-number technique - this Data
000680*                       Centre's production compiler does not carry
000690*                       the intrinsic date FUNCTIONs the last rebuild
000700*                       used, picked up in pre-live testing.
000710*
000720*************************************************************************
000730* Copyright Notice.
000740* ****************
000750*
000760* These files and programs are part of the Bureau Payroll Suite and are
000770* Copyright (c) 1989-2026 & later, the copyright holder named above.
000780*
000790* This program is free software; you can redistribute it and/or modify
000800* it under the terms of the GNU General Public License as published by
000810* the Free Software Foundation; version 3 and later.
000820*
000830* Distributed in the hope that it will be useful, but WITHOUT ANY
000840* WARRANTY; without even the implied warranty of MERCHANTABILITY or
000850* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000860* for more details.
000870*
000880*************************************************************************
000890*
000900 environment             division.
000910*================================
000920*
000930 configuration           section.
000940 special-names.
000950     class Date-Digits is "0123456789".
000960*
000970 input-output            section.
000980 file-control.
000990 data                    division.
001000*================================
001010*
001020 file section.
001030 working-storage section.
001040*-----------------------
001050 77  Prog-Name               pic x(15) value "PY920 (1.0.04)".
001060 77  WS-Days-In-Month         pic 99       comp.
001070 77  WS-Century-Leap          pic x        value "N".
001080     88  Leap-Year                         value "Y".
001090*
001100* Cumulative days before the 1st of each month in a non-leap year -
001110* built as a table of filler values then redefined, the old way to
001120* load a table of constants without an intrinsic FUNCTION or a
001130* one-per-line VALUE clause on the OCCURS item itself.
001140*
001150 01  WS-Days-Before-Month-Values.
001160     03  filler               pic 9(3)  value 0.
001170     03  filler               pic 9(3)  value 31.
001180     03  filler               pic 9(3)  value 59.
001190     03  filler               pic 9(3)  value 90.
001200     03  filler               pic 9(3)  value 120.
001210     03  filler               pic 9(3)  value 151.
001220     03  filler               pic 9(3)  value 181.
001230     03  filler               pic 9(3)  value 212.
001240     03  filler               pic 9(3)  value 243.
001250     03  filler               pic 9(3)  value 273.
001260     03  filler               pic 9(3)  value 304.
001270     03  filler               pic 9(3)  value 334.
001280 01  WS-Days-Before-Month-Table redefines WS-Days-Before-Month-Values.
001290     03  WS-Days-Before-Month pic 9(3)  occurs 12 times.
001300*
001310* Leap-year test work - shared by the month-span build and the day-
001320* serial routine below, both need to know if February runs to 29.
001330*
001340 77  WS-Leap-Test-Year         pic 9(4)     comp.
001350 77  WS-Leap-Temp              pic 9(4)     comp.
001360 77  WS-Leap-Rem-4             pic 9(4)     comp.
001370 77  WS-Leap-Rem-100           pic 9(4)     comp.
001380 77  WS-Leap-Rem-400           pic 9(4)     comp.
001390*
001400* Day-serial-number work - turns a ccyymmdd date into a running day
001410* count from a fixed base so two dates can be subtracted for a day
001420* span, the way the old suite did it before intrinsic FUNCTIONs were
001430* available on every compiler this code had to run on.
001440*
001450 01  WS-DN-Date-Bin            pic 9(8).
001460 01  WS-DN-Date-Parts redefines WS-DN-Date-Bin.
001470     03  WS-DN-Year            pic 9(4).
001480     03  WS-DN-Month           pic 99.
001490     03  WS-DN-Day             pic 99.
001500*
001510 01  WS-DN-Work.
001520     03  WS-DN-Years-Before    pic s9(4)    comp.
001530     03  WS-DN-Quad-Years      pic s9(4)    comp.
001540     03  WS-DN-Cent-Years      pic s9(4)    comp.
001550     03  WS-DN-Quad-Cent-Years pic s9(4)    comp.
001560     03  WS-DN-Result          pic s9(7)    comp-3.
001570*
001580 77  WS-Start-Day-Num          pic s9(7)    comp-3.
001590 77  WS-End-Day-Num            pic s9(7)    comp-3.
001600*
001610* Every date in this module arrives as a ccyymmdd 9(8) and is
001620* unpacked into year/month/day for arithmetic - same trick the
001630* old date routine used, kept because every calling program
001640* already knows how to build a 9(8) date.
001650*
001660 01  WS-Span-Start-Bin        pic 9(8).
001670 01  WS-Span-Start redefines WS-Span-Start-Bin.
001680     03  WS-Span-Start-Yr     pic 9(4).
001690     03  WS-Span-Start-Mo     pic 99.
001700     03  WS-Span-Start-Dy     pic 99.
001710*
001720 01  WS-Span-End-Bin          pic 9(8).
001730 01  WS-Span-End redefines WS-Span-End-Bin.
001740     03  WS-Span-End-Yr       pic 9(4).
001750     03  WS-Span-End-Mo       pic 99.
001760     03  WS-Span-End-Dy       pic 99.
001770*
001780 01  WS-Active-Start-Bin      pic 9(8).
001790 01  WS-Active-Start redefines WS-Active-Start-Bin.
001800     03  WS-Active-Start-Yr   pic 9(4).
001810     03  WS-Active-Start-Mo   pic 99.
001820     03  WS-Active-Start-Dy   pic 99.
001830*
001840 01  WS-Active-End-Bin        pic 9(8).
001850 01  WS-Active-End redefines WS-Active-End-Bin.
001860     03  WS-Active-End-Yr     pic 9(4).
001870     03  WS-Active-End-Mo     pic 99.
001880     03  WS-Active-End-Dy     pic 99.
001890*
001900 01  WS-Leave-Start-Use-Bin   pic 9(8)     value zero.
001910 01  WS-Leave-End-Use-Bin     pic 9(8)     value zero.
001920 01  WS-Overlap-Start-Bin     pic 9(8)     value zero.
001930 01  WS-Overlap-End-Bin       pic 9(8)     value zero.
001940*
001950 01  WS-Day-Count-Work.
001960     03  WS-Month-Days        pic s9(4)    comp.
001970     03  WS-Pay-Days          pic s9(4)    comp.
001980     03  WS-Overlap-Days      pic s9(4)    comp.
001990     03  filler               pic x(4).
002000*
002010 linkage section.
002020*==============
002030*
002040**********
002050* py920  *
002060**********
002070*
002080 01  L-Proration-Parms.
002090     03  L-Run-Year           pic 9(4).
002100     03  L-Run-Month          pic 99.
002110     03  L-Hire-Date          pic 9(8).
002120     03  L-Term-Date          pic 9(8).
002130     03  L-Leave-Start        pic 9(8).
002140     03  L-Leave-End          pic 9(8).
002150     03  L-Pay-Days           pic 9(2).
002160     03  L-Month-Days         pic 9(2).
002170*
002180 procedure  division using L-Proration-Parms.
002190*========================================
002200*
002210 aa000-Compute-Factor        section.
002220************************************
002230*
002240     perform  ab000-Build-Month-Span.
002250     perform  ab010-Apply-Hire-Term-Window.
002260     perform  ab020-Subtract-Unpaid-Leave.
002270*
002280     if       WS-Pay-Days < zero                                  PY920-03
002290              move zero to WS-Pay-Days.                           PY920-03
002300     if       WS-Pay-Days > WS-Month-Days
002310              move WS-Month-Days to WS-Pay-Days.
002320*
002330     move     WS-Pay-Days   to L-Pay-Days.
002340     move     WS-Month-Days to L-Month-Days.
002350*
002360 aa000-Exit.
002370     goback.
002380*
002390 ab000-Build-Month-Span      section.
002400************************************
002410*
002420*    First and last day of (Run-Year, Run-Month), leap February
002430*    included - Days-In-Month picked up via the Leap-Year test.
002440*
002450     move     L-Run-Year to WS-Leap-Test-Year.
002460     perform  ab920-Test-Leap-Year.
002470*
002480     evaluate L-Run-Month
002490         when 1  when 3  when 5  when 7  when 8  when 10 when 12
002500              move 31 to WS-Days-In-Month
002510         when 4  when 6  when 9  when 11
002520              move 30 to WS-Days-In-Month
002530         when 2
002540              if   Leap-Year
002550                   move 29 to WS-Days-In-Month
002560              else
002570                   move 28 to WS-Days-In-Month
002580              end-if
002590         when other
002600              move 30 to WS-Days-In-Month
002610     end-evaluate.
002620*
002630     move     L-Run-Year  to WS-Span-Start-Yr WS-Span-End-Yr.
002640     move     L-Run-Month to WS-Span-Start-Mo WS-Span-End-Mo.
002650     move     1               to WS-Span-Start-Dy.
002660     move     WS-Days-In-Month to WS-Span-End-Dy.
002670     move     WS-Days-In-Month to WS-Month-Days.
002680*
002690 ab000-Exit.
002700     exit     section.
002710*
002720 ab010-Apply-Hire-Term-Window   section.
002730***************************************
002740*
002750*    Active start = the later of span start or hire date (if any).
002760*    Active end   = the earlier of span end or term date (if any).
002770*
002780     move     WS-Span-Start-Bin to WS-Active-Start-Bin.
002790     if       L-Hire-Date > zero and L-Hire-Date > WS-Span-Start-Bin
002800              move L-Hire-Date to WS-Active-Start-Bin.
002810*
002820     move     WS-Span-End-Bin to WS-Active-End-Bin.
002830     if       L-Term-Date > zero and L-Term-Date < WS-Span-End-Bin
002840              move L-Term-Date to WS-Active-End-Bin.
002850*
002860     if       WS-Active-End-Bin < WS-Active-Start-Bin
002870              move zero to WS-Pay-Days
002880              go to ab010-Exit.
002890*
002900     move     WS-Active-End-Bin to WS-DN-Date-Bin.
002910     perform  ab910-Compute-Day-Number.
002920     move     WS-DN-Result to WS-End-Day-Num.
002930*
002940     move     WS-Active-Start-Bin to WS-DN-Date-Bin.
002950     perform  ab910-Compute-Day-Number.
002960     move     WS-DN-Result to WS-Start-Day-Num.
002970*
002980     compute  WS-Pay-Days = WS-End-Day-Num - WS-Start-Day-Num + 1.
002990*
003000 ab010-Exit.
003010     exit     section.
003020*
003030 ab020-Subtract-Unpaid-Leave   section.
003040**************************************
003050*
003060*    Leave-End defaults to span end when the client leaves it
003070*    blank - an employee still on leave at month end.
003080*
003090     if       L-Leave-Start = zero
003100              go to ab020-Exit.
003110*
003120     move     L-Leave-Start to WS-Leave-Start-Use-Bin.
003130     if       L-Leave-End = zero                                  PY920-02
003140              move WS-Span-End-Bin to WS-Leave-End-Use-Bin
003150     else
003160              move L-Leave-End to WS-Leave-End-Use-Bin.           PY920-02
003170*
003180*    Overlap of [max(span-start,leave-start), min(span-end,leave-end)]
003190*    with [active-start, active-end].
003200*
003210     move     WS-Span-Start-Bin to WS-Overlap-Start-Bin.
003220     if       WS-Leave-Start-Use-Bin > WS-Overlap-Start-Bin
003230              move WS-Leave-Start-Use-Bin to WS-Overlap-Start-Bin.
003240     if       WS-Active-Start-Bin > WS-Overlap-Start-Bin
003250              move WS-Active-Start-Bin to WS-Overlap-Start-Bin.
003260*
003270     move     WS-Span-End-Bin to WS-Overlap-End-Bin.
003280     if       WS-Leave-End-Use-Bin < WS-Overlap-End-Bin
003290              move WS-Leave-End-Use-Bin to WS-Overlap-End-Bin.
003300     if       WS-Active-End-Bin < WS-Overlap-End-Bin
003310              move WS-Active-End-Bin to WS-Overlap-End-Bin.
003320*
003330     if       WS-Overlap-End-Bin < WS-Overlap-Start-Bin
003340              go to ab020-Exit.
003350*
003360     move     WS-Overlap-End-Bin to WS-DN-Date-Bin.
003370     perform  ab910-Compute-Day-Number.
003380     move     WS-DN-Result to WS-End-Day-Num.
003390*
003400     move     WS-Overlap-Start-Bin to WS-DN-Date-Bin.
003410     perform  ab910-Compute-Day-Number.
003420     move     WS-DN-Result to WS-Start-Day-Num.
003430*
003440     compute  WS-Overlap-Days = WS-End-Day-Num - WS-Start-Day-Num + 1.
003450     subtract WS-Overlap-Days from WS-Pay-Days.
003460*
003470 ab020-Exit.
003480     exit     section.
003490*
003500 ab910-Compute-Day-Number      section.
003510****************************************
003520*
003530*    Turns the ccyymmdd date sitting in WS-DN-Date-Bin into a running
003540*    day serial from a fixed base - years-before-this-one times 365
003550*    plus the leap days those years carried, plus the days already
003560*    gone in this year.  Only ever used to subtract two of its own
003570*    results, so the choice of base date does not matter.
003580*
003590     move     WS-DN-Year to WS-Leap-Test-Year.
003600     perform  ab920-Test-Leap-Year.
003610*
003620     subtract 1 from WS-DN-Year giving WS-DN-Years-Before.
003630     divide   WS-DN-Years-Before by 4   giving WS-DN-Quad-Years.
003640     divide   WS-DN-Years-Before by 100 giving WS-DN-Cent-Years.
003650     divide   WS-DN-Years-Before by 400 giving WS-DN-Quad-Cent-Years.
003660*
003670     compute  WS-DN-Result =                                      PY920-04
003680              WS-DN-Years-Before * 365                            PY920-04
003690            + WS-DN-Quad-Years - WS-DN-Cent-Years + WS-DN-Quad-CenPY920-04
003700            + WS-Days-Before-Month (WS-DN-Month)                  PY920-04
003710            + WS-DN-Day.                                          PY920-04
003720*
003730     if       Leap-Year and WS-DN-Month > 2
003740              add 1 to WS-DN-Result.
003750*
003760 ab910-Exit.
003770     exit     section.
003780*
003790 ab920-Test-Leap-Year          section.
003800****************************************
003810*
003820*    Gregorian leap test by remainder, not by an intrinsic FUNCTION -
003830*    divisible by 4 and not by 100, or divisible by 400 outright.
003840*
003850     move     "N" to WS-Century-Leap.
003860*
003870     divide   WS-Leap-Test-Year by 4
003880              giving WS-Leap-Temp remainder WS-Leap-Rem-4.
003890     divide   WS-Leap-Test-Year by 100
003900              giving WS-Leap-Temp remainder WS-Leap-Rem-100.
003910     divide   WS-Leap-Test-Year by 400
003920              giving WS-Leap-Temp remainder WS-Leap-Rem-400.
003930*
003940     if       WS-Leap-Rem-4 = zero and WS-Leap-Rem-100 not = zero
003950              set  Leap-Year to true.
003960     if       WS-Leap-Rem-400 = zero
003970              set  Leap-Year to true.
003980*
003990 ab920-Exit.
004000     exit     section.
004010*
